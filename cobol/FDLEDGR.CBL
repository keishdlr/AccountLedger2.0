000100*---------------------------------------------------------------------
000200* FDLEDGR.CBL
000300*---------------------------------------------------------------------
000400* FD and record layout for the transaction-ledger store.  One
000500* LEDGER-RECORD per recorded deposit or payment.  COPY into the
000600* FILE SECTION of every program that opens LEDGER-FILE.
000700*
000800* 1994-03-08  JH   REQ#0892  ORIGINAL LAYOUT FOR THE PERSONAL
000900*                            LEDGER SUB-SYSTEM - DATE, TIME,
001000*                            DESCRIPTION, VENDOR AND AMOUNT ONLY.
001100* 1999-01-11  TS   REQ#1041  Y2K REMEDIATION - LR-TX-DATE WAS
001200*                            ALREADY CCYYMMDD (NO 2-DIGIT YEAR
001300*                            WINDOW TO FIX) - SIGNED OFF AS-IS.
001400* 1999-06-09  TS   REQ#1098  AMOUNT CHANGED FROM TRAILING
001500*                            OVERPUNCH TO SIGN IS TRAILING
001600*                            SEPARATE - DOWNSTREAM PC EXTRACT
001700*                            PROGRAM COULD NOT READ OVERPUNCHED
001800*                            SIGNS.
001900* 2003-02-18  RD   REQ#1204  ADDED LR-RESERVED FOR FUTURE USE AND
002000*                            REDEFINED IT WITH A BATCH-SEQUENCE
002050*                            NUMBER SO LOAD-SORTED PROCESSING CAN
002060*                            BREAK TIES ON INSERTION ORDER.
002070*---------------------------------------------------------------------
002100
002200     FD  LEDGER-FILE
002300         LABEL RECORDS ARE STANDARD.
002400
002500     01  LEDGER-RECORD.
002600         05  LR-TX-DATE.
002700             10  LR-TX-DATE-CCYY        PIC 9(04).
002800             10  LR-TX-DATE-MM          PIC 9(02).
002900             10  LR-TX-DATE-DD          PIC 9(02).
003000         05  LR-TX-DATE-R REDEFINES LR-TX-DATE
003100                                        PIC 9(08).
003200         05  LR-TX-TIME.
003300             10  LR-TX-TIME-HH          PIC 9(02).
003400             10  LR-TX-TIME-MM          PIC 9(02).
003500             10  LR-TX-TIME-SS          PIC 9(02).
003600         05  LR-TX-TIME-R REDEFINES LR-TX-TIME
003700                                        PIC 9(06).
003800         05  LR-TX-DESCRIPTION          PIC X(40).
003900         05  LR-TX-VENDOR               PIC X(40).
004000         05  LR-TX-AMOUNT               PIC S9(8)V99
004100                 SIGN IS TRAILING SEPARATE CHARACTER.
004200         05  LR-RESERVED                PIC X(06) VALUE SPACES.
004300         05  LR-RESERVED-R REDEFINES LR-RESERVED.
004400             10  LR-BATCH-SEQ-NO        PIC 9(06).
004500         05  FILLER                     PIC X(04) VALUE SPACES.
004600

000100*---------------------------------------------------------------------
000200* PLLEDGAP.CBL
000300*---------------------------------------------------------------------
000400* Paragraph library: appends one new LEDGER-RECORD to the end of
000500* LEDGER-FILE.  Unconditional - no key lookup, no update, no
000600* delete.  The calling program must have already MOVEd the new
000700* entry's fields into LR-TX-DATE, LR-TX-TIME, LR-TX-DESCRIPTION,
000800* LR-TX-VENDOR and LR-TX-AMOUNT before PERFORM of
000900* APPEND-LEDGER-RECORD, and must COPY FDLEDGR.CBL ahead of this
001000* copybook.
001100*
001200* 1994-03-08  JH   REQ#0892  ORIGINAL APPEND LOGIC, LIFTED OUT OF
001300*                            THE VOUCHER ADD-A-RECORD MODULE.
001400* 1999-01-11  TS   REQ#1041  Y2K REMEDIATION - NO 2-DIGIT YEAR
001500*                            FIELDS TOUCHED BY THIS PARAGRAPH -
001600*                            SIGNED OFF AS-IS.
001700*---------------------------------------------------------------------
001800
001900 APPEND-LEDGER-RECORD.
002000
002100     MOVE SPACES TO LR-RESERVED.
002200
002300     OPEN EXTEND LEDGER-FILE.
002400
002500     WRITE LEDGER-RECORD.
002600
002700     CLOSE LEDGER-FILE.
002800*---------------------------------------------------------------------

000100*---------------------------------------------------------------------
000200* PLLEDGDT.CBL
000300*---------------------------------------------------------------------
000400* Paragraph library: rolls "today" (a run parameter - no wall
000500* clock is consulted) back one calendar month, correctly wrapping
000600* the year when today's month is January.
000700*
000800* Calling contract - the caller must, before PERFORM of
000900* COMPUTE-PREVIOUS-MONTH:
001000*       MOVE the as-of year  TO LDT-TODAY-CCYY
001100*       MOVE the as-of month TO LDT-TODAY-MM
001200* and must COPY WSLEDGR.CBL ahead of this copybook.  On return,
001300* LDT-PREV-MONTH-CCYY/LDT-PREV-MONTH-MM hold the previous month.
001400*
001500* 1994-03-08  JH   REQ#0892  ORIGINAL MONTH-ROLLBACK LOGIC,
001600*                            ADAPTED FROM THE DATE-VALIDATION
001700*                            TABLE IN WSDATE.CBL/PLDATE.CBL.
001800* 1999-01-11  TS   REQ#1041  Y2K REMEDIATION - LDT-TODAY-CCYY IS
001900*                            A FULL 4-DIGIT YEAR, THE ROLLBACK
002000*                            SUBTRACTS 1 FROM IT DIRECTLY - NO
002100*                            2-DIGIT WINDOWING LOGIC TO FIX.
002200*---------------------------------------------------------------------
002300
002400 COMPUTE-PREVIOUS-MONTH.
002500
002600     COMPUTE LDT-WORK-MM = LDT-TODAY-MM - 1.
002700
002800     IF LDT-WORK-MM < 1
002900        MOVE 12 TO LDT-PREV-MONTH-MM
003000        COMPUTE LDT-WORK-CCYY = LDT-TODAY-CCYY - 1
003100        MOVE LDT-WORK-CCYY TO LDT-PREV-MONTH-CCYY
003200     ELSE
003300        MOVE LDT-WORK-MM TO LDT-PREV-MONTH-MM
003400        MOVE LDT-TODAY-CCYY TO LDT-PREV-MONTH-CCYY.
003500*---------------------------------------------------------------------

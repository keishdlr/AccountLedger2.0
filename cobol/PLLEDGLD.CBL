000100*---------------------------------------------------------------------
000200* PLLEDGLD.CBL
000300*---------------------------------------------------------------------
000400* Paragraph library: loads the whole LEDGER-FILE into WORK-FILE,
000500* ordered TX-DATE descending, then TX-TIME descending, then
000600* insertion-order descending for exact-timestamp ties.  No
000700* filtering is done here - every calling program filters the
000800* sorted WORK-FILE itself.
000900*
001000* The calling program must declare, in its own FILE SECTION
001100* (this shop re-declares WORK/SORT records field-by-field in
001200* every program that sorts, rather than COPY them - follow that
001300* pattern here too):
001400*       TAG-FILE / TAG-RECORD   (TR- prefix, same fields as
001500*                                LEDGER-RECORD plus TR-BATCH-SEQ-NO)
001600*       SORT-FILE / SORT-RECORD (SR- prefix, same layout as TAG-RECORD)
001700*       WORK-FILE / WORK-RECORD (WR- prefix, same layout as TAG-RECORD)
001800* and must COPY FDLEDGR.CBL and WSLEDGR.CBL ahead of this copybook.
001900*
002000* 1994-03-08  JH   REQ#0892  ORIGINAL LOAD-AND-SORT LOGIC, LIFTED
002100*                            OUT OF THE VOUCHER DEDUCTIBLES REPORT.
002200* 1999-01-11  TS   REQ#1041  Y2K REMEDIATION - SORT KEYS ARE THE
002300*                            8-DIGIT AND 6-DIGIT CCYYMMDD/HHMMSS
002400*                            REDEFINES, NO 2-DIGIT YEAR ANYWHERE -
002500*                            SIGNED OFF AS-IS.
002600* 2003-02-18  RD   REQ#1204  ADDED THE TAG-FILE PASS AND
002700*                            TR-BATCH-SEQ-NO SO SAME-INSTANT
002800*                            TRANSACTIONS BREAK TIES BY MOST
002900*                            RECENTLY APPENDED FIRST, AS THE PC
003000*                            REPLACEMENT SYSTEM NOW REQUIRES.
003100*---------------------------------------------------------------------
003200
003300 LOAD-LEDGER-SORTED.
003400
003500     PERFORM TAG-AND-COPY-LEDGER-RECORDS.
003600     PERFORM SORT-TAGGED-LEDGER-RECORDS.
003700
003800     MOVE "N" TO W-END-OF-FILE.
003900     OPEN INPUT WORK-FILE.
004000*---------------------------------------------------------------------
004100
004200 TAG-AND-COPY-LEDGER-RECORDS.
004300
004400     MOVE 0 TO LD-BATCH-SEQ-COUNTER.
004500     MOVE "N" TO W-END-OF-FILE.
004600
004700     OPEN INPUT LEDGER-FILE.
004800     OPEN OUTPUT TAG-FILE.
004900
005000     PERFORM READ-LEDGER-FILE-NEXT-RECORD.
005100     PERFORM COPY-ONE-LEDGER-RECORD UNTIL END-OF-FILE.
005200
005300     CLOSE LEDGER-FILE.
005400     CLOSE TAG-FILE.
005500*---------------------------------------------------------------------
005600
005700 READ-LEDGER-FILE-NEXT-RECORD.
005800
005900     READ LEDGER-FILE NEXT RECORD
006000        AT END
006100           MOVE "Y" TO W-END-OF-FILE.
006200*---------------------------------------------------------------------
006300
006400 COPY-ONE-LEDGER-RECORD.
006500
006600     ADD 1 TO LD-BATCH-SEQ-COUNTER.
006700
006800     MOVE LR-TX-DATE-R        TO TR-TX-DATE-R.
006900     MOVE LR-TX-TIME-R        TO TR-TX-TIME-R.
007000     MOVE LR-TX-DESCRIPTION   TO TR-TX-DESCRIPTION.
007100     MOVE LR-TX-VENDOR        TO TR-TX-VENDOR.
007200     MOVE LR-TX-AMOUNT        TO TR-TX-AMOUNT.
007300     MOVE LD-BATCH-SEQ-COUNTER TO TR-BATCH-SEQ-NO.
007400
007500     WRITE TAG-RECORD.
007600
007700     PERFORM READ-LEDGER-FILE-NEXT-RECORD.
007800*---------------------------------------------------------------------
007900
008000 SORT-TAGGED-LEDGER-RECORDS.
008100
008200     SORT SORT-FILE
008300         ON DESCENDING KEY SR-TX-DATE-R
008400            DESCENDING KEY SR-TX-TIME-R
008500            DESCENDING KEY SR-BATCH-SEQ-NO
008600         USING TAG-FILE
008700         GIVING WORK-FILE.
008800*---------------------------------------------------------------------
008900
009000 READ-WORK-FILE-NEXT-RECORD.
009100
009200     READ WORK-FILE NEXT RECORD
009300        AT END
009400           MOVE "Y" TO W-END-OF-FILE.
009500*---------------------------------------------------------------------

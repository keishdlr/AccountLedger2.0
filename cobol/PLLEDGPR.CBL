000100*---------------------------------------------------------------------
000200* PLLEDGPR.CBL
000300*---------------------------------------------------------------------
000400* Paragraph library: title line, column-heading and page-eject
000500* plumbing shared by every ledger report program.  The calling
000600* program must declare PRINTER-FILE/PRINTER-RECORD and a 01
000700* TITLE-LINE, a 01 HEADING-1 and a 01 HEADING-2 in its own
000800* WORKING-STORAGE, and must COPY WSLEDGR.CBL ahead of this
000900* copybook for W-PRINTED-LINES.
001000*
001100* PRINT-TITLE-LINE always fires, whether or not the report turns
001200* up any matching transactions.  PRINT-COLUMN-HEADINGS is only
001300* PERFORMed by the calling program when at least one matching
001400* record was found - a report with nothing to list prints the
001500* title and the no-match message only, with no column headings.
001600*
001700* 1994-03-08  JH   REQ#0892  ORIGINAL HEADING/FOOTING LOGIC,
001800*                            LIFTED OUT OF THE VOUCHER PRINT
001900*                            PROGRAMS.
002000* 1999-01-11  TS   REQ#1041  Y2K REMEDIATION - NO DATE FIELDS
002100*                            PRINTED BY THIS PARAGRAPH - SIGNED
002200*                            OFF AS-IS.
002300* 2006-07-21  MQ   REQ#1360  SPLIT PRINT-HEADINGS INTO
002400*                            PRINT-TITLE-LINE AND
002500*                            PRINT-COLUMN-HEADINGS SO THE TITLE
002600*                            CAN PRINT ALONE WHEN A REPORT COMES
002700*                            UP EMPTY.
002750* 2006-11-03  MQ   REQ#1371  FINALIZE-PAGE NOW ADVANCES TO THE
002760*                            C01 TOP-OF-FORM MNEMONIC DEFINED IN
002770*                            SPECIAL-NAMES INSTEAD OF THE BARE
002780*                            PAGE CLAUSE - THE NEW LASER FORMS
002790*                            PRINTER WANTS THE CHANNEL-1 SKIP.
002800*---------------------------------------------------------------------
002900
003000 PRINT-TITLE-LINE.
003100
003200     MOVE TITLE-LINE TO PRINTER-RECORD.
003300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
003400
003500     MOVE SPACES TO PRINTER-RECORD.
003600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
003700
003800     MOVE 2 TO W-PRINTED-LINES.
003900*---------------------------------------------------------------------
004000
004100 PRINT-COLUMN-HEADINGS.
004200
004300     MOVE HEADING-1 TO PRINTER-RECORD.
004400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
004500
004600     MOVE HEADING-2 TO PRINTER-RECORD.
004700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
004800
004900     ADD 2 TO W-PRINTED-LINES.
005000*---------------------------------------------------------------------
005100
005200 FINALIZE-PAGE.
005300
005400     MOVE SPACES TO PRINTER-RECORD.
005500     WRITE PRINTER-RECORD BEFORE ADVANCING TOP-OF-FORM.
005600*---------------------------------------------------------------------

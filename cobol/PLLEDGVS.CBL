000100*---------------------------------------------------------------------
000200* PLLEDGVS.CBL
000300*---------------------------------------------------------------------
000400* Paragraph library: case-insensitive "contains" test used by the
000500* vendor-search report and by the ledger summary's vendor filter.
000600* COBOL has no library CONTAINS function, so this walks every
000700* starting position in the vendor field and compares a
000800* reference-modified slice against the (trimmed) search text.
000900*
001000* Calling contract - the caller must, before PERFORM of
001100* CHECK-VENDOR-CONTAINS-SEARCH:
001200*       MOVE the vendor field   TO LD-VENDOR-RAW
001300*       MOVE the search text    TO LD-SEARCH-RAW
001400* and must COPY WSLEDGR.CBL ahead of this copybook.  On return,
001500* W-MATCH-FOUND/MATCH-FOUND (88-level in WSLEDGR.CBL) tells the
001600* result; an all-spaces search text always matches (empty filter).
001700*
001800* 2006-07-21  MQ   REQ#1360  ORIGINAL LOGIC, WRITTEN FOR THE NEW
001900*                            VENDOR-SEARCH REPORT SO inquiry
002000*                            PROGRAMS STOP REQUIRING AN EXACT OR
002100*                            PREFIX VENDOR NAME.
002200* 2006-09-22  MQ   REQ#1377  TRIM-SEARCH-TEXT-LENGTH AND
002300*                            SCAN-VENDOR-FOR-SEARCH-TEXT NOW START
002400*                            FROM LD-VENDOR-FIELD-LEN (WSLEDGR.CBL)
002500*                            INSTEAD OF THE BARE LITERALS 40/41 -
002600*                            ONE PLACE TO CHANGE IF THE VENDOR
002700*                            FIELD WIDTH EVER MOVES.
002800*---------------------------------------------------------------------
002900
003000 CHECK-VENDOR-CONTAINS-SEARCH.
003100
003200*    UPPERCASE BOTH SIDES FIRST SO THE COMPARE BELOW IS CASE-
003300*    INSENSITIVE - A CARD PUNCHED "Ace Hardware" MUST STILL HIT A
003400*    SEARCH TEXT OF "ACE" OR "hardware".
003500
003600     MOVE LD-VENDOR-RAW TO LD-VENDOR-UPPER.
003700     INSPECT LD-VENDOR-UPPER CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
003800
003900     MOVE LD-SEARCH-RAW TO LD-SEARCH-UPPER.
004000     INSPECT LD-SEARCH-UPPER CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
004100
004200     PERFORM TRIM-SEARCH-TEXT-LENGTH.
004300
004400*    A SEARCH TEXT OF ALL SPACES IS THE "NO VENDOR FILTER GIVEN"
004500*    CASE - EVERY RECORD IS TO COME THROUGH, SO THE SCAN IS
004600*    SKIPPED ENTIRELY RATHER THAN RUN A ZERO-LENGTH COMPARE.
004700
004800     IF LD-SEARCH-LEN = 0
004900        MOVE "Y" TO W-MATCH-FOUND
005000     ELSE
005100        PERFORM SCAN-VENDOR-FOR-SEARCH-TEXT.
005200*---------------------------------------------------------------------
005300
005400 TRIM-SEARCH-TEXT-LENGTH.
005500
005600*    FINDS THE LENGTH OF THE SEARCH TEXT BY BACKING UP FROM THE
005700*    RIGHT-HAND END OF THE 40-BYTE FIELD UNTIL A NON-SPACE BYTE IS
005800*    HIT - THE SAME RIGHT-TRIM IDIOM THE SHOP USES ON DESCRIPTION
005900*    AND NAME FIELDS THROUGHOUT THE VOUCHER SYSTEM.
006000
006100     MOVE LD-VENDOR-FIELD-LEN TO LD-SEARCH-LEN.
006200     PERFORM SHRINK-SEARCH-LEN
006300         UNTIL LD-SEARCH-LEN = 0
006400            OR LD-SEARCH-UPPER(LD-SEARCH-LEN:1) NOT = SPACE.
006500*---------------------------------------------------------------------
006600
006700 SHRINK-SEARCH-LEN.
006800
006900*    ONE BACKWARD STEP OF THE TRIM ABOVE - BROKEN OUT TO ITS OWN
007000*    PARAGRAPH SO THE PERFORM ... UNTIL READS AS A LOOP OVER A
007100*    SINGLE STATEMENT, THE SHOP'S USUAL INLINE-LOOP SHAPE.
007200
007300     SUBTRACT 1 FROM LD-SEARCH-LEN.
007400*---------------------------------------------------------------------
007500
007600 SCAN-VENDOR-FOR-SEARCH-TEXT.
007700
007800*    THE LAST STARTING POSITION WORTH TRYING IS THE ONE THAT STILL
007900*    LEAVES LD-SEARCH-LEN BYTES TO COMPARE INSIDE THE
008000*    LD-VENDOR-FIELD-LEN-BYTE FIELD - ANYTHING PAST THAT WOULD RUN
008100*    THE REFERENCE MODIFICATION OFF THE END OF LD-VENDOR-UPPER.
008200
008300     MOVE "N" TO W-MATCH-FOUND.
008400     COMPUTE LD-SCAN-LIMIT = LD-VENDOR-FIELD-LEN + 1 - LD-SEARCH-LEN.
008500     MOVE 1 TO LD-SCAN-POS.
008600
008700     PERFORM COMPARE-ONE-SCAN-POSITION
008800         UNTIL LD-SCAN-POS > LD-SCAN-LIMIT
008900            OR MATCH-FOUND.
009000*---------------------------------------------------------------------
009100
009200 COMPARE-ONE-SCAN-POSITION.
009300
009400*    ONE TRIAL SLICE OF THE VENDOR FIELD, LD-SEARCH-LEN BYTES WIDE
009500*    STARTING AT LD-SCAN-POS, COMPARED AGAINST THE WHOLE (TRIMMED)
009600*    SEARCH TEXT.  THE LOOP ABOVE STOPS AS SOON AS MATCH-FOUND
009700*    GOES TO "Y", SO A HIT NEAR THE FRONT OF A LONG VENDOR NAME
009800*    DOES NOT PAY FOR SCANNING THE REST OF IT.
009900
010000     IF LD-VENDOR-UPPER(LD-SCAN-POS:LD-SEARCH-LEN)
010100                              = LD-SEARCH-UPPER(1:LD-SEARCH-LEN)
010200        MOVE "Y" TO W-MATCH-FOUND.
010300
010400     ADD 1 TO LD-SCAN-POS.
010500*---------------------------------------------------------------------

000100*---------------------------------------------------------------------
000200* SLLEDGR.CBL
000300*---------------------------------------------------------------------
000400* SELECT clause for the transaction-ledger store.  COPY into
000500* FILE-CONTROL of every program that opens LEDGER-FILE.
000600*
000700* 1994-03-08  JH   REQ#0892  ORIGINAL SELECT COPIED OUT OF THE
000800*                            VOUCHER-FILE PATTERN FOR THE NEW
000900*                            PERSONAL-LEDGER SUB-SYSTEM.
001000* 1999-01-11  TS   REQ#1041  Y2K REMEDIATION - NO DATE FIELDS IN
001100*                            THIS COPYBOOK, SELECT CLAUSE ONLY -
001200*                            SIGNED OFF, NO CHANGE REQUIRED.
001250* 2003-02-18  RD   REQ#1204  SWITCHED FROM INDEXED TO LINE
001260*                            SEQUENTIAL - THE LEDGER HAS NO KEY,
001270*                            IT IS APPENDED TO AND SCANNED WHOLE.
001300*---------------------------------------------------------------------
001400
001500    SELECT LEDGER-FILE
001600           ASSIGN TO "LEDGERFL"
001700           ORGANIZATION IS LINE SEQUENTIAL
001800           FILE STATUS IS LR-FILE-STATUS.
001900

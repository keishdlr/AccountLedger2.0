000100*---------------------------------------------------------------------
000200* WSLEDGR.CBL
000300*---------------------------------------------------------------------
000400* WORKING-STORAGE shared by every ledger batch program: end-of-file
000500* and page-control switches, the LEDGER-FILE status code, the
000600* batch-sequence-tag counter, the vendor-substring-search work
000700* area, and the date-arithmetic fields used to roll "today" back
000800* to the previous calendar month or year.  COPY into
000900* WORKING-STORAGE SECTION.
001000*
001100* Variables a calling paragraph must set before PERFORM of
001200* COMPUTE-PREVIOUS-MONTH (COPY PLLEDGLD.CBL or the calling
001300* program's own PROCEDURE DIVISION):
001400*       LDT-TODAY-CCYY, LDT-TODAY-MM   --- "today", a run parameter
001500* Results returned:
001600*       LDT-PREV-MONTH-CCYY, LDT-PREV-MONTH-MM
001700*
001800* 1994-03-08  JH   REQ#0892  ORIGINAL SWITCHES COPIED OUT OF THE
001900*                            VOUCHER-FILE PRINT PROGRAMS.
002000* 1999-01-11  TS   REQ#1041  Y2K REMEDIATION - LDT-TODAY-CCYY AND
002100*                            LDT-PREV-MONTH-CCYY ARE FULL 4-DIGIT
002200*                            YEARS ALREADY - SIGNED OFF AS-IS.
002300* 2003-02-18  RD   REQ#1204  ADDED LDT- DATE-ROLLBACK FIELDS -
002400*                            LIFTED THE LEAP-YEAR/MONTH-TABLE
002500*                            MACHINERY OUT OF WSDATE.CBL AND
002600*                            TRIMMED IT DOWN TO JUST THE
002700*                            MONTH-AND-YEAR ROLLBACK THE LEDGER
002800*                            REPORTS NEED.
002900* 2006-07-21  MQ   REQ#1360  ADDED THE VENDOR SUBSTRING-SEARCH
003000*                            WORK AREA FOR THE NEW VENDOR-SEARCH
003100*                            REPORT AND THE LEDGER SUMMARY.
003200* 2006-08-04  MQ   REQ#1365  RENAMED THE FOUR VENDOR-SEARCH
003300*                            SCRATCH FIELDS FROM WS- TO LD- SO
003400*                            THIS COPYBOOK USES ONE SCRATCH-FIELD
003500*                            PREFIX THROUGHOUT, MATCHING
003600*                            LD-BATCH-SEQ-COUNTER/LD-SEARCH-LEN/
003700*                            LD-SCAN-POS/LD-SCAN-LIMIT BELOW.
003800* 2006-09-22  MQ   REQ#1377  ADDED LD-VENDOR-FIELD-LEN AS A NAMED
003900*                            CONSTANT FOR THE 40-BYTE VENDOR FIELD
004000*                            WIDTH - PLLEDGVS.CBL WAS CARRYING THE
004100*                            BARE LITERALS 40 AND 41, WHICH WOULD
004200*                            HAVE TO BE HUNTED DOWN BY HAND IF THE
004300*                            VENDOR FIELD EVER WIDENS.
004400*---------------------------------------------------------------------
004500
004600     01  LR-FILE-STATUS                 PIC X(02).
004700         88  LR-FILE-OK                 VALUE "00".
004800         88  LR-FILE-AT-END             VALUE "10".
004900
005000     01  W-END-OF-FILE                  PIC X.
005100         88  END-OF-FILE                VALUE "Y".
005200
005300     01  W-PRINTED-LINES                PIC 99 COMP.
005400         88  PAGE-FULL                  VALUE 54 THROUGH 99.
005500
005600     01  W-MATCH-FOUND                  PIC X.
005700         88  MATCH-FOUND                VALUE "Y".
005800
005900     01  LD-BATCH-SEQ-COUNTER           PIC 9(06) COMP.
006000
006100*---------------------------------------------------------------------
006200*    Vendor case-insensitive substring-search work area
006300*    (used together with PLLEDGVS.CBL)
006400*---------------------------------------------------------------------
006500
006600*    Named constant for the vendor-field width, so PLLEDGVS.CBL's
006700*    TRIM-SEARCH-TEXT-LENGTH and SCAN-VENDOR-FOR-SEARCH-TEXT never
006800*    have to carry the bare literal 40/41 themselves.
006900     77  LD-VENDOR-FIELD-LEN            PIC 9(02) COMP VALUE 40.
007000
007100     01  LD-VENDOR-RAW                  PIC X(40).
007200     01  LD-VENDOR-UPPER                PIC X(40).
007300     01  LD-SEARCH-RAW                  PIC X(40).
007400     01  LD-SEARCH-UPPER                PIC X(40).
007500
007600     01  LD-SEARCH-LEN                  PIC 9(02) COMP.
007700     01  LD-SCAN-POS                    PIC 9(02) COMP.
007800     01  LD-SCAN-LIMIT                  PIC 9(02) COMP.
007900
008000*---------------------------------------------------------------------
008100*    Previous-month / previous-year rollback work area
008200*---------------------------------------------------------------------
008300
008400     01  LDT-TODAY-CCYY                 PIC 9(04).
008500     01  LDT-TODAY-MM                   PIC 9(02).
008600
008700     01  LDT-PREV-MONTH-CCYY            PIC 9(04).
008800     01  LDT-PREV-MONTH-MM              PIC 9(02).
008900     01  LDT-PREV-YEAR-CCYY             PIC 9(04).
009000
009100     01  LDT-WORK-MM                    PIC S9(03) COMP.
009200     01  LDT-WORK-CCYY                  PIC S9(05) COMP.
009300

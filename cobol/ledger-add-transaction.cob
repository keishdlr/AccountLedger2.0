000100 IDENTIFICATION DIVISION.
000200*---------------------------------------------------------------------
000300* PROGRAM......: ledger-add-transaction
000400* FUNCTION.....: VALIDATES AND APPENDS ONE NEW LEDGER ENTRY - A
000500*                DEPOSIT OR A PAYMENT - READ FROM A SINGLE RUN-
000600*                PARAMETER CARD.  REPLACES THE "ADD TRANSACTION"
000700*                FORM ON THE PC SYSTEM - THE FORM'S FIELD-LEVEL
000800*                VALIDATION (REQUIRED FIELDS, NUMERIC AMOUNT,
000900*                SIGN BY ENTRY TYPE) IS CARRIED OUT HERE BEFORE
001000*                ANYTHING IS WRITTEN TO THE LEDGER.
001100*---------------------------------------------------------------------
001200 PROGRAM-ID. ledger-add-transaction.
001300 AUTHOR. J HOLLAND.
001400 INSTALLATION. DATA PROCESSING DIVISION.
001500 DATE-WRITTEN. 03/22/1994.
001600 DATE-COMPILED.
001700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001800*---------------------------------------------------------------------
001900*                       C H A N G E   L O G
002000*---------------------------------------------------------------------
002100* 1994-03-22  JH   REQ#0894  ORIGINAL PROGRAM - LIFTED OUT OF THE
002200*                            VOUCHER ADD-A-RECORD MODULE, ADAPTED
002300*                            FOR THE PERSONAL LEDGER.
002400* 1994-09-20  JH   REQ#0931  UNSIGNED AMOUNT CARD FIELD - THE
002500*                            CARD HAS NO SIGN PUNCH, SO A DEPOSIT
002600*                            AMOUNT IS ALWAYS NON-NEGATIVE BY
002700*                            CONSTRUCTION - NOTHING FURTHER TO DO
002800*                            FOR THE ABSOLUTE-VALUE RULE.
002900* 1999-01-11  TS   REQ#1041  Y2K REMEDIATION - RP-STAMP-DATE IS A
003000*                            FULL 4-DIGIT-YEAR FIELD SUPPLIED BY
003100*                            THE CALLING JCL - NO 2-DIGIT YEAR
003200*                            TO FIX - SIGNED OFF AS-IS.
003300* 2003-02-18  RD   REQ#1204  LEDGER-FILE SWITCHED TO LINE
003400*                            SEQUENTIAL.
003500* 2006-07-21  MQ   REQ#1362  ADDED THE ADDLOG CONFIRMATION LINE
003600*                            SO THE OPERATOR CAN SEE WHETHER THE
003700*                            CARD WAS ACCEPTED OR REJECTED
003800*                            WITHOUT HAVING TO DUMP LEDGERFL.
003900* 2006-08-04  MQ   REQ#1366  VALIDATE-NEW-ENTRY NOW RUNS THE THREE
004000*                            FIELD CHECKS AS ONE PERFORM RANGE,
004100*                            CHECK-DESCRIPTION-PRESENT THRU
004200*                            CHECK-AMOUNT-PRESENT-AND-NUMERIC-EXIT.
004300*                            THE DESCRIPTION AND VENDOR CHECKS NOW
004400*                            GO TO THE RANGE EXIT AS SOON AS A
004500*                            REQUIRED FIELD IS FOUND BLANK, SO A
004600*                            CARD MISSING THE DESCRIPTION IS NOT
004700*                            ALSO RUN THROUGH THE AMOUNT EDIT.
004800* 2006-09-15  MQ   REQ#1374  DROPPED THE UNUSED DUMMY 77-LEVEL -
004900*                            LEFTOVER FROM THE OLD ACCEPT-DUMMY
005000*                            PAUSE SCREENS, NO PURPOSE IN A
005100*                            PARAMETER-DRIVEN BATCH JOB.
005200* 2006-10-02  MQ   REQ#1380  AUDIT FOLLOW-UP - ADDED THE WHY-IT-
005300*                            WORKS-THIS-WAY NOTES THAT WERE
005400*                            MISSING FROM SEVERAL PARAGRAPHS -
005500*                            SAME PASS MADE OVER THE TWO REPORT
005600*                            PROGRAMS.  NO LOGIC CHANGED.
005700*---------------------------------------------------------------------
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-370.
006100 OBJECT-COMPUTER. IBM-370.
006200 SPECIAL-NAMES.
006300*    ENTRY-TYPE-DIGIT-CLASS IS THE PUNCH-VALIDITY TEST FOR
006400*    COLUMN 1 OF THE RUN-PARM CARD - 1 IS A DEPOSIT, 2 A PAYMENT.
006500     CLASS ENTRY-TYPE-DIGIT-CLASS IS "1" THRU "2".
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     COPY "SLLEDGR.CBL".
007000
007100*    RUN-PARM-FILE CARRIES THE ONE NEW-ENTRY CARD FOR THIS RUN -
007200*    ONE CARD, ONE ENTRY, NO BATCHING OF MULTIPLE ADDS.
007300     SELECT RUN-PARM-FILE
007400            ASSIGN TO "RUNPARM"
007500            ORGANIZATION IS LINE SEQUENTIAL.
007600
007700*    ADD-LOG-FILE IS THE ACCEPT/REJECT CONFIRMATION LINE - LETS
007800*    THE OPERATOR SEE THE OUTCOME WITHOUT DUMPING LEDGERFL.
007900     SELECT ADD-LOG-FILE
008000            ASSIGN TO "ADDLOG"
008100            ORGANIZATION IS LINE SEQUENTIAL.
008200*---------------------------------------------------------------------
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600     COPY "FDLEDGR.CBL".
008700
008800     FD  RUN-PARM-FILE
008900         LABEL RECORDS ARE STANDARD.
009000
009100*    RP-ENTRY-TYPE PICKS DEPOSIT VS PAYMENT; RP-STAMP-DATE AND
009200*    RP-STAMP-TIME COME FROM THE CALLING JCL'S DATE/TIME STAMP,
009300*    NOT FROM AN OPERATOR KEYSTROKE - THIS BATCH WINDOW HAS NO
009400*    SYSTEM CLOCK OF ITS OWN TO TRUST.  RP-AMOUNT-TEXT-X IS READ
009500*    AS TEXT FIRST SO A NON-NUMERIC PUNCH CAN BE CAUGHT AND
009600*    REJECTED RATHER THAN ABENDING ON THE REDEFINED NUMERIC MOVE.
009700     01  RUN-PARM-RECORD.
009800         05  RP-ENTRY-TYPE-X            PIC X(01).
009900         05  RP-ENTRY-TYPE REDEFINES RP-ENTRY-TYPE-X
010000                                        PIC 9(01).
010100*            ONLY ONE OF THESE IS EVER TRUE - COMPUTE-SIGNED-
010200*            AMOUNT BELOW TESTS RP-PAYMENT-ENTRY TO DECIDE THE
010300*            SIGN OF THE STORED AMOUNT.
010400             88  RP-DEPOSIT-ENTRY       VALUE 1.
010500             88  RP-PAYMENT-ENTRY       VALUE 2.
010600         05  RP-STAMP-DATE              PIC 9(08).
010700         05  RP-STAMP-TIME              PIC 9(06).
010800         05  RP-DESCRIPTION             PIC X(40).
010900         05  RP-VENDOR                  PIC X(40).
011000         05  RP-AMOUNT-TEXT-X           PIC X(10).
011100*            RE-READ AS UNSIGNED NUMERIC ONLY AFTER
011200*            CHECK-AMOUNT-PRESENT-AND-NUMERIC HAS CONFIRMED
011300*            RP-AMOUNT-TEXT-X IS NUMERIC - A NON-NUMERIC CARD
011400*            NEVER REACHES THIS REDEFINITION'S MOVE.
011500         05  RP-AMOUNT-TEXT REDEFINES RP-AMOUNT-TEXT-X
011600                                        PIC 9(08)V99.
011700         05  FILLER                     PIC X(15) VALUE SPACES.
011800
011900     FD  ADD-LOG-FILE
012000         LABEL RECORDS ARE OMITTED.
012100
012200*    ONE LINE PER RUN - "ACCEPTED" OR "REJECTED" FOLLOWED BY THE
012300*    CARD'S OWN DESCRIPTION TEXT, SO THE OPERATOR CAN TELL WHICH
012400*    CARD THE MESSAGE IS ABOUT WITHOUT CROSS-REFERENCING ANYTHING
012500*    ELSE.
012600     01  ADD-LOG-RECORD                 PIC X(60).
012700*---------------------------------------------------------------------
012800 WORKING-STORAGE SECTION.
012900
013000*    ENTRY-VALID/ENTRY-NOT-VALID DRIVE THE MAIN LINE'S IF BELOW -
013100*    SET ONCE BY VALIDATE-NEW-ENTRY AND NEVER CHANGED AFTER.
013200     01  W-ENTRY-VALID                  PIC X.
013300         88  ENTRY-VALID                VALUE "Y".
013400         88  ENTRY-NOT-VALID            VALUE "N".
013500
013600*    ACCEPTED AND REJECTED SHARE THE SAME 60-BYTE WIDTH AND THE
013700*    SAME DESCRIPTION-TEXT TAIL, JUST A DIFFERENT LEADING LABEL -
013800*    KEPT AS TWO SEPARATE 01-LEVELS, NOT ONE WITH A REDEFINES, SO
013900*    EACH LABEL'S VALUE CLAUSE IS READABLE ON ITS OWN LINE.
014000     01  LOG-LINE-ACCEPTED.
014100         05  FILLER                     PIC X(22) VALUE
014200                 "LEDGER ENTRY ACCEPTED".
014300         05  FILLER                     PIC X(02) VALUE SPACES.
014400         05  LL-A-DESCRIPTION           PIC X(36).
014500
014600     01  LOG-LINE-REJECTED.
014700         05  FILLER                     PIC X(22) VALUE
014800                 "LEDGER ENTRY REJECTED".
014900         05  FILLER                     PIC X(02) VALUE SPACES.
015000         05  LL-R-DESCRIPTION           PIC X(36).
015100*---------------------------------------------------------------------
015200 PROCEDURE DIVISION.
015300
015400*    MAIN LINE - READ THE CARD, DEFAULT A BAD ENTRY-TYPE PUNCH TO
015500*    DEPOSIT, VALIDATE THE REQUIRED FIELDS, THEN EITHER APPEND
015600*    THE NEW RECORD AND LOG "ACCEPTED" OR JUST LOG "REJECTED" -
015700*    A REJECTED CARD NEVER TOUCHES LEDGER-FILE.
015800     OPEN INPUT RUN-PARM-FILE.
015900     READ RUN-PARM-FILE.
016000     CLOSE RUN-PARM-FILE.
016100
016200     OPEN OUTPUT ADD-LOG-FILE.
016300
016400*    A CARD PUNCHED WITH NEITHER 1 NOR 2 IN COLUMN 1 IS AN
016500*    OPERATOR ERROR - DEFAULTED TO DEPOSIT RATHER THAN REJECTING
016600*    THE WHOLE CARD OVER A SINGLE BAD PUNCH.
016700     IF RP-ENTRY-TYPE-X IS NOT ENTRY-TYPE-DIGIT-CLASS
016800        MOVE 1 TO RP-ENTRY-TYPE.
016900
017000     PERFORM VALIDATE-NEW-ENTRY.
017100
017200     IF ENTRY-VALID
017300        PERFORM BUILD-AND-APPEND-LEDGER-RECORD
017400        PERFORM WRITE-ACCEPTED-LOG-LINE
017500     ELSE
017600        PERFORM WRITE-REJECTED-LOG-LINE.
017700
017800     CLOSE ADD-LOG-FILE.
017900
018000     STOP RUN.
018100*---------------------------------------------------------------------
018200
018300 VALIDATE-NEW-ENTRY.
018400
018500*    THREE REQUIRED-FIELD CHECKS RUN AS ONE PERFORM RANGE -
018600*    DESCRIPTION, VENDOR, THEN AMOUNT.  THE FIRST TWO DROP OUT
018700*    VIA GO TO AS SOON AS A BLANK FIELD IS FOUND, SO A CARD
018800*    MISSING THE DESCRIPTION IS NEVER ALSO RUN THROUGH THE
018900*    NUMERIC-AMOUNT EDIT.
019000     MOVE "Y" TO W-ENTRY-VALID.
019100
019200     PERFORM CHECK-DESCRIPTION-PRESENT
019300         THRU CHECK-AMOUNT-PRESENT-AND-NUMERIC-EXIT.
019400*---------------------------------------------------------------------
019500
019600 CHECK-DESCRIPTION-PRESENT.
019700*    A BLANK DESCRIPTION FAILS THE CARD OUTRIGHT - THE LOG LINE
019800*    BELOW STILL NEEDS SOMETHING TO SHOW THE OPERATOR, BUT AN
019900*    ALL-SPACES RP-DESCRIPTION ON A REJECTED CARD IS A READABLE
020000*    ENOUGH SIGNAL ON ITS OWN.
020100
020200     IF RP-DESCRIPTION = SPACES
020300        MOVE "N" TO W-ENTRY-VALID
020400        GO TO CHECK-AMOUNT-PRESENT-AND-NUMERIC-EXIT.
020500*---------------------------------------------------------------------
020600
020700 CHECK-VENDOR-PRESENT.
020800*    SAME RULE AS THE DESCRIPTION CHECK ABOVE - EVERY LEDGER
020900*    ENTRY MUST NAME A VENDOR, EVEN A DEPOSIT (E.G. "PAYROLL").
021000
021100     IF RP-VENDOR = SPACES
021200        MOVE "N" TO W-ENTRY-VALID
021300        GO TO CHECK-AMOUNT-PRESENT-AND-NUMERIC-EXIT.
021400*---------------------------------------------------------------------
021500
021600 CHECK-AMOUNT-PRESENT-AND-NUMERIC.
021700*    TWO SEPARATE TESTS, BOTH AGAINST THE UNREDEFINED TEXT FIELD -
021800*    A BLANK AMOUNT AND A NON-NUMERIC PUNCH (STRAY LETTERS, A
021900*    MISPLACED SIGN) ARE BOTH REJECTIONS, BUT NEITHER GO TO'S OUT
022000*    EARLY SINCE THIS IS THE LAST CHECK IN THE RANGE ANYWAY.
022100
022200     IF RP-AMOUNT-TEXT-X = SPACES
022300        MOVE "N" TO W-ENTRY-VALID.
022400
022500     IF RP-AMOUNT-TEXT-X IS NOT NUMERIC
022600        MOVE "N" TO W-ENTRY-VALID.
022700
022800 CHECK-AMOUNT-PRESENT-AND-NUMERIC-EXIT.
022900     EXIT.
023000*---------------------------------------------------------------------
023100
023200*    MOVES THE CARD'S FIELDS INTO LEDGER-FILE'S RECORD LAYOUT AND
023300*    APPENDS IT - CALLED ONLY AFTER VALIDATE-NEW-ENTRY HAS PASSED
023400*    EVERY REQUIRED-FIELD CHECK.
023500 BUILD-AND-APPEND-LEDGER-RECORD.
023600
023700     MOVE RP-STAMP-DATE      TO LR-TX-DATE-R.
023800     MOVE RP-STAMP-TIME      TO LR-TX-TIME-R.
023900     MOVE RP-DESCRIPTION     TO LR-TX-DESCRIPTION.
024000     MOVE RP-VENDOR          TO LR-TX-VENDOR.
024100
024200     PERFORM COMPUTE-SIGNED-AMOUNT.
024300
024400     PERFORM APPEND-LEDGER-RECORD.
024500*---------------------------------------------------------------------
024600
024700*    A PAYMENT IS STORED NEGATIVE, A DEPOSIT POSITIVE - THIS IS
024800*    THE ONE PLACE IN THE WHOLE LEDGER SYSTEM THAT ASSIGNS THE
024900*    SIGN; EVERY OTHER PROGRAM (BOTH REPORT PROGRAMS' TYPE
025000*    FILTERS, THE RUNNING TOTALS) JUST TRUSTS WR-TX-AMOUNT'S
025100*    SIGN FROM HERE ON.
025200 COMPUTE-SIGNED-AMOUNT.
025300
025400     IF RP-PAYMENT-ENTRY
025500        COMPUTE LR-TX-AMOUNT = 0 - RP-AMOUNT-TEXT
025600     ELSE
025700        MOVE RP-AMOUNT-TEXT TO LR-TX-AMOUNT.
025800*---------------------------------------------------------------------
025900
026000*    LOG-LINE-ACCEPTED CARRIES THE CARD'S OWN DESCRIPTION TEXT SO
026100*    THE OPERATOR CAN MATCH THE CONFIRMATION BACK TO THE CARD
026200*    THAT WAS KEYED.
026300 WRITE-ACCEPTED-LOG-LINE.
026400
026500     MOVE RP-DESCRIPTION TO LL-A-DESCRIPTION.
026600     MOVE LOG-LINE-ACCEPTED TO ADD-LOG-RECORD.
026700     WRITE ADD-LOG-RECORD.
026800*---------------------------------------------------------------------
026900
027000*    SAME IDEA AS WRITE-ACCEPTED-LOG-LINE ABOVE, FOR A CARD THAT
027100*    FAILED ONE OF THE REQUIRED-FIELD CHECKS.
027200 WRITE-REJECTED-LOG-LINE.
027300
027400     MOVE RP-DESCRIPTION TO LL-R-DESCRIPTION.
027500     MOVE LOG-LINE-REJECTED TO ADD-LOG-RECORD.
027600     WRITE ADD-LOG-RECORD.
027700*---------------------------------------------------------------------
027800
027900*    SHARED PARAGRAPH LIBRARY - APPEND-LEDGER-RECORD, THE SINGLE
028000*    OPEN-EXTEND/WRITE/CLOSE SEQUENCE AGAINST LEDGER-FILE.
028100     COPY "PLLEDGAP.CBL".
028200*---------------------------------------------------------------------

000100 IDENTIFICATION DIVISION.
000200*---------------------------------------------------------------------
000300* PROGRAM......: ledger-reports
000400* FUNCTION.....: PRINTS ONE OF THE FIVE PERSONAL-LEDGER REPORTS -
000500*                MONTH TO DATE, PREVIOUS MONTH, YEAR TO DATE,
000600*                PREVIOUS YEAR, OR VENDOR SEARCH - SELECTED BY THE
000700*                RUN-PARM CARD READ AT STARTUP.  REPLACES THE OLD
000800*                ON-SCREEN REPORTS MENU FROM THE PC SYSTEM - THIS
000900*                SHOP HAS NO TERMINAL ATTACHED TO THE BATCH
001000*                WINDOW, SO THE REPORT CHOICE AND "TODAY" COME IN
001100*                ON THE PARAMETER CARD INSTEAD OF BEING KEYED.
001200*---------------------------------------------------------------------
001300 PROGRAM-ID. ledger-reports.
001400 AUTHOR. J HOLLAND.
001500 INSTALLATION. DATA PROCESSING DIVISION.
001600 DATE-WRITTEN. 03/08/1994.
001700 DATE-COMPILED.
001800 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001900*---------------------------------------------------------------------
002000*                       C H A N G E   L O G
002100*---------------------------------------------------------------------
002200* 1994-03-08  JH   REQ#0892  ORIGINAL PROGRAM.  FIVE REPORT TYPES
002300*                            OFF OF THE RUN-PARM CARD - REPLACES
002400*                            THE PC PROGRAM'S ON-SCREEN REPORTS
002500*                            MENU, WHICH THIS BATCH WINDOW HAS NO
002600*                            SCREEN TO DRIVE.
002700* 1994-04-02  JH   REQ#0904  ADDED THE VENDOR-SEARCH REPORT TYPE -
002800*                            ORIGINALLY SHIPPED WITH ONLY THE FOUR
002900*                            CALENDAR-WINDOW REPORTS.
003000* 1996-11-14  PW   REQ#0957  CORRECTED PREVIOUS-MONTH ROLLOVER - A
003100*                            RUN MADE IN JANUARY WAS COMPARING
003200*                            AGAINST MONTH 00 INSTEAD OF ROLLING
003300*                            BACK TO DECEMBER OF THE PRIOR YEAR.
003400* 1999-01-11  TS   REQ#1041  Y2K REMEDIATION - RAN THIS PROGRAM
003500*                            THROUGH THE CENTURY-WINDOW CHECKLIST.
003600*                            RUN-PARM-RECORD CARRIES A FULL
003700*                            4-DIGIT YEAR ALREADY - SIGNED OFF
003800*                            AS-IS, NO CODE CHANGE REQUIRED.
003900* 2003-02-18  RD   REQ#1204  LEDGER-FILE SWITCHED TO LINE
004000*                            SEQUENTIAL - DROPPED THE INDEXED-FILE
004100*                            OPEN/CLOSE HANDLING, ADDED THE
004200*                            TAG/SORT/WORK PASS SO SAME-INSTANT
004300*                            ENTRIES STILL BREAK TIES BY MOST
004400*                            RECENTLY KEYED.
004500* 2006-07-21  MQ   REQ#1360  ADDED REPORT TYPE 5, VENDOR SEARCH,
004600*                            AS A CASE-INSENSITIVE CONTAINS MATCH
004700*                            RATHER THAN THE OLD EXACT-NAME LOOKUP.
004800* 2006-11-03  MQ   REQ#1371  TRAILING FORM-FEED NOW ADVANCES TO
004900*                            THE C01 TOP-OF-FORM CHANNEL AND CAN
005000*                            BE SUPPRESSED WITH UPSI-0 FOR SHOPS
005100*                            FEEDING THE PRINT FILE STRAIGHT INTO
005200*                            A VIEWER.
005300* 2006-08-04  MQ   REQ#1366  STARTUP NOW RUNS READ-RUN-PARAMETERS
005400*                            THRU BUILD-REPORT-TITLE-EXIT AS ONE
005500*                            PERFORM RANGE INSTEAD OF FOUR SEPARATE
005600*                            PERFORMS.  CHECK-RECORD-MATCHES-FILTER
005700*                            NOW DROPS OUT VIA GO TO AS SOON AS THE
005800*                            LIT REPORT-TYPE DIGIT IS FOUND, RATHER
005900*                            THAN FALLING THROUGH THE REMAINING
006000*                            FOUR IF'S ON EVERY RECORD.
006100* 2006-09-15  MQ   REQ#1374  PRINT-ONE-DETAIL-LINE NOW TESTS
006200*                            PAGE-FULL AND RE-HEADS THE PAGE -
006300*                            THE COUNTER WAS BEING BUMPED ON
006400*                            EVERY LINE BUT NOTHING EVER LOOKED
006500*                            AT IT.  ALSO DROPPED THE UNUSED
006600*                            DUMMY 77-LEVEL LEFT OVER FROM THE
006700*                            OLD ACCEPT-DUMMY PAUSE SCREENS.
006800* 2006-09-22  MQ   REQ#1377  WSLEDGR.CBL ADDED LD-VENDOR-FIELD-LEN
006900*                            AS A NAMED CONSTANT - SEE THAT
007000*                            COPYBOOK'S OWN LOG FOR DETAIL, NOT
007100*                            USED DIRECTLY BY THIS PROGRAM.
007200* 2006-10-02  MQ   REQ#1380  AUDIT FOLLOW-UP - WENT THROUGH EVERY
007300*                            PARAGRAPH BELOW AND ADDED THE WHY-
007400*                            IT-WORKS-THIS-WAY NOTES THAT WERE
007500*                            MISSING - A REVIEWER FLAGGED THIS
007600*                            PROGRAM AS UNDER-DOCUMENTED VERSUS
007700*                            THE PARAGRAPH LIBRARIES IT COPIES.
007800*---------------------------------------------------------------------
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. IBM-370.
008200 OBJECT-COMPUTER. IBM-370.
008300 SPECIAL-NAMES.
008400*    C01 DRIVES THE CHANNEL-1 SKIP-TO-NEW-PAGE ON THE LASER FORMS
008500*    PRINTER.  REPORT-TYPE-DIGIT-CLASS IS THE PUNCH-VALIDITY TEST
008600*    FOR COLUMN 1 OF THE RUN-PARM CARD.  UPSI-0 LETS OPERATIONS
008700*    SUPPRESS THE TRAILING FORM-FEED FOR SHOPS THAT PIPE RPTPRINT
008800*    STRAIGHT INTO A SOFT-COPY VIEWER INSTEAD OF A PRINTER.
008900     C01 IS TOP-OF-FORM
009000     CLASS REPORT-TYPE-DIGIT-CLASS IS "1" THRU "5"
009100     UPSI-0 ON  STATUS IS SUPPRESS-TRAILING-FORM-FEED
009200            OFF STATUS IS EMIT-TRAILING-FORM-FEED.
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500
009600     COPY "SLLEDGR.CBL".
009700
009800*    RUN-PARM-FILE CARRIES THE SINGLE CONTROL CARD THAT PICKS THE
009900*    REPORT TYPE AND SUPPLIES "TODAY" - THIS BATCH WINDOW HAS NO
010000*    OPERATOR TO ASK.
010100     SELECT RUN-PARM-FILE
010200            ASSIGN TO "RUNPARM"
010300            ORGANIZATION IS LINE SEQUENTIAL.
010400
010500     SELECT PRINTER-FILE
010600            ASSIGN TO "RPTPRINT"
010700            ORGANIZATION IS LINE SEQUENTIAL.
010800
010900*    TAG-FILE/SORT-FILE/WORK-FILE ARE THE LOAD-AND-SORT WORK FILES
011000*    USED BY PLLEDGLD.CBL TO BRING THE LEDGER INTO DATE/TIME/
011100*    BATCH-SEQUENCE DESCENDING ORDER BEFORE ANY FILTERING HAPPENS.
011200     SELECT TAG-FILE
011300            ASSIGN TO "TAGWORK"
011400            ORGANIZATION IS SEQUENTIAL.
011500
011600     SELECT WORK-FILE
011700            ASSIGN TO "LEDGWORK"
011800            ORGANIZATION IS SEQUENTIAL.
011900
012000     SELECT SORT-FILE
012100            ASSIGN TO "SORTWK1".
012200*---------------------------------------------------------------------
012300 DATA DIVISION.
012400 FILE SECTION.
012500
012600     COPY "FDLEDGR.CBL".
012700
012800     FD  RUN-PARM-FILE
012900         LABEL RECORDS ARE STANDARD.
013000
013100*    ONE CARD PER RUN.  COLUMN 1 SELECTS THE REPORT; RP-TODAY-R
013200*    IS THE OPERATING DATE THE CALENDAR-WINDOW REPORTS MEASURE
013300*    AGAINST; RP-SEARCH-TEXT IS ONLY MEANINGFUL WHEN REPORT TYPE
013400*    5 (VENDOR SEARCH) IS PUNCHED.
013500     01  RUN-PARM-RECORD.
013600*        COLUMN 1 OF THE CARD - VALIDATED AGAINST
013700*        REPORT-TYPE-DIGIT-CLASS IN VALIDATE-REPORT-TYPE-DIGIT
013800*        BEFORE ANY OF THE 88-LEVELS BELOW ARE TESTED.
013900         05  RP-REPORT-TYPE-X           PIC X(01).
014000         05  RP-REPORT-TYPE REDEFINES RP-REPORT-TYPE-X
014100                                        PIC 9(01).
014200*            THE FIVE REPORT CHOICES - EXACTLY ONE IS EVER TRUE
014300*            AT A TIME, WHICH IS WHY CHECK-RECORD-MATCHES-FILTER
014400*            CAN SAFELY GO TO ITS EXIT AS SOON AS ONE FIRES.
014500             88  RP-MONTH-TO-DATE       VALUE 1.
014600             88  RP-PREVIOUS-MONTH      VALUE 2.
014700             88  RP-YEAR-TO-DATE        VALUE 3.
014800             88  RP-PREVIOUS-YEAR       VALUE 4.
014900             88  RP-VENDOR-SEARCH       VALUE 5.
015000*        THE OPERATING DATE FOR THIS RUN - THIS BATCH WINDOW HAS
015100*        NO SYSTEM CLOCK TO TRUST, SO "TODAY" COMES IN PUNCHED.
015200         05  RP-TODAY-CCYY              PIC 9(04).
015300         05  RP-TODAY-MM                PIC 9(02).
015400         05  RP-TODAY-DD                PIC 9(02).
015500*        ONLY MEANINGFUL WHEN RP-VENDOR-SEARCH IS LIT - IGNORED
015600*        BY THE FOUR CALENDAR-WINDOW REPORT TYPES.
015700         05  RP-SEARCH-TEXT             PIC X(40).
015800         05  FILLER                     PIC X(31) VALUE SPACES.
015900
016000
016100     FD  PRINTER-FILE
016200         LABEL RECORDS ARE OMITTED.
016300
016400*    90-BYTE PRINT LINE - WIDE ENOUGH FOR THE REPORT'S 72-COLUMN
016500*    DETAIL BODY PLUS RIGHT-HAND MARGIN, MATCHING THE SHOP'S OTHER
016600*    LASER-FORMS REPORTS.
016700     01  PRINTER-RECORD                 PIC X(90).
016800
016900     FD  TAG-FILE
017000         LABEL RECORDS ARE STANDARD.
017100
017200*    FIRST PASS OF THE LOAD: EVERY LEDGER-RECORD COPIED OUT WITH
017300*    ITS ASSIGNED TR-BATCH-SEQ-NO (SEE PLLEDGLD.CBL) SO ENTRIES
017400*    KEYED IN THE SAME SECOND STILL SORT MOST-RECENT-FIRST.
017500     01  TAG-RECORD.
017600*        TX-DATE-R/TX-TIME-R RIDE UNBROKEN OUT OF LEDGER-FILE -
017700*        THE CCYY/MM/DD AND HH/MM/SS SPLIT HAPPENS LATER, ON
017800*        WORK-RECORD, ONCE THE SORT HAS RUN.
017900         05  TR-TX-DATE-R               PIC 9(08).
018000         05  TR-TX-TIME-R               PIC 9(06).
018100         05  TR-TX-DESCRIPTION          PIC X(40).
018200         05  TR-TX-VENDOR               PIC X(40).
018300         05  TR-TX-AMOUNT               PIC S9(8)V99
018400                 SIGN IS TRAILING SEPARATE CHARACTER.
018500*        ASSIGNED BY PLLEDGLD.CBL AS EACH LEDGER-RECORD IS TAGGED
018600*        OUT - THE SORT KEY'S TIE-BREAKER FOR SAME-SECOND ENTRIES.
018700         05  TR-BATCH-SEQ-NO            PIC 9(06).
018800         05  FILLER                     PIC X(04) VALUE SPACES.
018900
019000     SD  SORT-FILE.
019100
019200*    SAME LAYOUT AS TAG-RECORD - THE SORT VERB NEEDS ITS OWN SD
019300*    RECORD DESCRIPTION RATHER THAN SHARING THE FD, PER THIS
019400*    SHOP'S LONGSTANDING SORT-PROGRAM CONVENTION.
019500     01  SORT-RECORD.
019600         05  SR-TX-DATE-R               PIC 9(08).
019700         05  SR-TX-TIME-R               PIC 9(06).
019800         05  SR-TX-DESCRIPTION          PIC X(40).
019900         05  SR-TX-VENDOR               PIC X(40).
020000         05  SR-TX-AMOUNT               PIC S9(8)V99
020100                 SIGN IS TRAILING SEPARATE CHARACTER.
020200         05  SR-BATCH-SEQ-NO            PIC 9(06).
020300         05  FILLER                     PIC X(04) VALUE SPACES.
020400
020500     FD  WORK-FILE
020600         LABEL RECORDS ARE STANDARD.
020700
020800*    THE SORTED OUTPUT - TX-DATE DESCENDING, TX-TIME DESCENDING,
020900*    BATCH-SEQ-NO DESCENDING.  EVERY REPORT PARAGRAPH BELOW READS
021000*    WORK-FILE, NEVER LEDGER-FILE DIRECTLY, ONCE THE LOAD PASS
021100*    HAS RUN.  THE REDEFINES GIVE THE DATE/TIME THEIR BROKEN-OUT
021200*    CCYY/MM/DD AND HH/MM/SS PIECES FOR THE FILTER AND PRINT-LINE
021300*    PARAGRAPHS WITHOUT A SEPARATE UNSTRING.
021400     01  WORK-RECORD.
021500         05  WR-TX-DATE-R               PIC 9(08).
021600         05  WR-TX-DATE-X REDEFINES WR-TX-DATE-R.
021700*            BROKEN OUT FOR THE CHECK-xxx-MATCH PARAGRAPHS BELOW
021800*            AND FOR THE DATE-EDIT MOVE IN FORMAT-REPORT-LINE.
021900             10  WR-TX-DATE-CCYY        PIC 9(04).
022000             10  WR-TX-DATE-MM          PIC 9(02).
022100             10  WR-TX-DATE-DD          PIC 9(02).
022200         05  WR-TX-TIME-R               PIC 9(06).
022300         05  WR-TX-TIME-X REDEFINES WR-TX-TIME-R.
022400*            BROKEN OUT ONLY FOR THE PRINTED TIME COLUMN - NO
022500*            FILTER PARAGRAPH TESTS THE TIME OF DAY.
022600             10  WR-TX-TIME-HH          PIC 9(02).
022700             10  WR-TX-TIME-MM          PIC 9(02).
022800             10  WR-TX-TIME-SS          PIC 9(02).
022900         05  WR-TX-DESCRIPTION          PIC X(40).
023000         05  WR-TX-VENDOR               PIC X(40).
023100         05  WR-TX-AMOUNT               PIC S9(8)V99
023200                 SIGN IS TRAILING SEPARATE CHARACTER.
023300         05  WR-BATCH-SEQ-NO            PIC 9(06).
023400         05  FILLER                     PIC X(04) VALUE SPACES.
023500*---------------------------------------------------------------------
023600 WORKING-STORAGE SECTION.
023700
023800     COPY "WSLEDGR.CBL".
023900
024000*    REPORT TITLE BANNER - TL-REPORT-TITLE IS FILLED IN BY
024100*    BUILD-REPORT-TITLE BELOW, DIFFERENT FOR EACH OF THE FIVE
024200*    REPORT TYPES.
024300     01  TITLE-LINE.
024400         05  FILLER                     PIC X(10) VALUE
024500                 "==========".
024600         05  FILLER                     PIC X(01) VALUE SPACE.
024700         05  TL-REPORT-TITLE            PIC X(56).
024800         05  FILLER                     PIC X(01) VALUE SPACE.
024900         05  FILLER                     PIC X(10) VALUE
025000                 "==========".
025100         05  FILLER                     PIC X(12) VALUE SPACES.
025200
025300*    COLUMN-HEADING LINE 1 - PRINTED ONCE PER PAGE BY
025400*    PRINT-COLUMN-HEADINGS (PLLEDGPR.CBL), AND AGAIN WHENEVER
025500*    PAGE-FULL FORCES A NEW PAGE MID-REPORT.
025600*    COLUMN HEADINGS - THE " | " FILLERS BETWEEN FIELDS MATCH THE
025700*    BAR-SEPARATED STYLE THIS SHOP USES ON ITS OTHER FIXED-WIDTH
025800*    LISTINGS, RATHER THAN A COMMA-DELIMITED OR BOXED REPORT.
025900     01  HEADING-1.
026000         05  FILLER                     PIC X(10) VALUE "Date".
026100         05  FILLER                     PIC X(03) VALUE " | ".
026200         05  FILLER                     PIC X(08) VALUE "Time".
026300         05  FILLER                     PIC X(03) VALUE " | ".
026400         05  FILLER                     PIC X(20) VALUE
026500                 "Description".
026600         05  FILLER                     PIC X(03) VALUE " | ".
026700         05  FILLER                     PIC X(16) VALUE "Vendor".
026800         05  FILLER                     PIC X(03) VALUE " | ".
026900         05  FILLER                     PIC X(06) VALUE "Amount".
027000         05  FILLER                     PIC X(18) VALUE SPACES.
027100
027200*    RULE LINE UNDER THE COLUMN HEADINGS.
027300     01  HEADING-2.
027400         05  FILLER                     PIC X(72) VALUE ALL "-".
027500         05  FILLER                     PIC X(18) VALUE SPACES.
027600
027700*    ONE PRINTED TRANSACTION - THE FIELDS LINE UP UNDER HEADING-1
027800*    COLUMN FOR COLUMN.  FORMAT-REPORT-LINE FILLS THIS FROM THE
027900*    CURRENT WORK-RECORD EACH TIME THROUGH THE DETAIL LOOP.
028000     01  DETAIL-1.
028100*        10 BYTES - ROOM FOR CCYY-MM-DD, BUILT BY RL-DATE-EDIT.
028200         05  D-RL-DATE                  PIC X(10).
028300         05  FILLER                     PIC X(03) VALUE " | ".
028400*        8 BYTES - HH:MM:SS, BUILT BY RL-TIME-EDIT.
028500         05  D-RL-TIME                  PIC X(08).
028600         05  FILLER                     PIC X(03) VALUE " | ".
028700*        TRUNCATED TO 20 BYTES - THE LEDGER FIELD IS 40, BUT A
028800*        FULL-WIDTH COLUMN WOULD PUSH THE VENDOR AND AMOUNT
028900*        COLUMNS PAST THE FORM'S PRINTABLE WIDTH.
029000         05  D-RL-DESCRIPTION           PIC X(20).
029100         05  FILLER                     PIC X(03) VALUE " | ".
029200*        TRUNCATED TO 16 BYTES FOR THE SAME REASON.
029300         05  D-RL-VENDOR                PIC X(16).
029400         05  FILLER                     PIC X(03) VALUE " | ".
029500*        EDITED SIGNED AMOUNT, RIGHT-JUSTIFIED WITH A LEADING
029600*        MINUS FOR PAYMENTS - SEE RL-AMOUNT-EDIT BELOW.
029700         05  D-RL-AMOUNT                PIC X(12).
029800         05  FILLER                     PIC X(12) VALUE SPACES.
029900
030000     01  RULE-LINE.
030100         05  FILLER                     PIC X(72) VALUE ALL "-".
030200         05  FILLER                     PIC X(18) VALUE SPACES.
030300
030400*    PRINTED INSTEAD OF ANY DETAIL/HEADING LINES WHEN THE RUN
030500*    COMES UP WITH ZERO MATCHING TRANSACTIONS.
030600     01  NO-MATCH-LINE.
030700         05  FILLER                     PIC X(33) VALUE
030800                 "No matching transactions found.".
030900         05  FILLER                     PIC X(57) VALUE SPACES.
031000
031100*    CONTROL-TOTAL FOOTING LINE - ONE GRAND TOTAL FOR THE WHOLE
031200*    REPORT (CONTRAST WITH ledger-summary.cob'S THREE-WAY INCOME/
031300*    EXPENSE/NET FOOTING).
031400     01  TOTAL-LINE.
031500         05  FILLER                     PIC X(07) VALUE "Total: ".
031600         05  TL-TOTAL-AMOUNT            PIC -ZZZZZZZ9.99.
031700         05  FILLER                     PIC X(71) VALUE SPACES.
031800
031900*    EDITED DATE/TIME/AMOUNT WORK AREAS - FORMAT-REPORT-LINE MOVES
032000*    THE NUMERIC WR- FIELDS IN HERE TO PICK UP THE DASH AND COLON
032100*    PUNCTUATION BEFORE THE RESULT GOES TO DETAIL-1.
032200     01  RL-DATE-EDIT.
032300         05  RL-DATE-CCYY               PIC 9(04).
032400         05  FILLER                     PIC X(01) VALUE "-".
032500         05  RL-DATE-MM                 PIC 9(02).
032600         05  FILLER                     PIC X(01) VALUE "-".
032700         05  RL-DATE-DD                 PIC 9(02).
032800
032900     01  RL-TIME-EDIT.
033000         05  RL-TIME-HH                 PIC 9(02).
033100         05  FILLER                     PIC X(01) VALUE ":".
033200         05  RL-TIME-MM                 PIC 9(02).
033300         05  FILLER                     PIC X(01) VALUE ":".
033400         05  RL-TIME-SS                 PIC 9(02).
033500
033600*    FLOATING MINUS SIGN, TWO DECIMAL PLACES - A PAYMENT PRINTS
033700*    WITH A LEADING "-", A DEPOSIT PRINTS UNSIGNED.
033800     01  RL-AMOUNT-EDIT                 PIC -ZZZZZZZ9.99.
033900
034000*    RUNNING GRAND TOTAL - ZEROED AT THE START OF THE DETAIL LOOP,
034100*    ACCUMULATED BY PRINT-ONE-DETAIL-LINE, PRINTED BY
034200*    PRINT-TOTAL-LINE AFTER THE LAST MATCHING RECORD.
034300     01  CONTROL-TOTAL-AMOUNT           PIC S9(8)V99.
034400*---------------------------------------------------------------------
034500 PROCEDURE DIVISION.
034600
034700*    MAIN LINE - READ THE PARAMETER CARD AND BUILD THE TITLE,
034800*    LOAD AND SORT THE WHOLE LEDGER, THEN WALK THE SORTED WORK
034900*    FILE PRINTING EVERY RECORD THAT MATCHES THE SELECTED REPORT
035000*    WINDOW.  A RUN WITH NO MATCHES PRINTS THE TITLE AND THE
035100*    NO-MATCH-LINE ONLY - NO HEADINGS, NO TOTAL.
035200     PERFORM READ-RUN-PARAMETERS THRU BUILD-REPORT-TITLE-EXIT.
035300
035400*    RPTPRINT IS OPENED HERE, AFTER THE PARAMETER CARD HAS BEEN
035500*    READ AND VALIDATED, SO A BAD CARD NEVER LEAVES BEHIND A
035600*    ZERO-LENGTH PRINT FILE FOR OPERATIONS TO CHASE DOWN.
035700     OPEN OUTPUT PRINTER-FILE.
035800
035900*    PULLS THE WHOLE LEDGER THROUGH THE TAG/SORT/WORK PASS SO
036000*    EVERY REPORT TYPE SEES THE SAME DATE/TIME/BATCH-SEQUENCE
036100*    DESCENDING ORDER - NEWEST ENTRY FIRST.
036200     PERFORM LOAD-LEDGER-SORTED.
036300
036400     PERFORM PRINT-TITLE-LINE.
036500
036600*    PRIMES THE LOOK-AHEAD BUFFER - FINDS THE FIRST RECORD (IF
036700*    ANY) THAT SATISFIES THE SELECTED REPORT WINDOW BEFORE THE
036800*    HEADING LINE IS EVER PRINTED.
036900     PERFORM ADVANCE-TO-NEXT-MATCHING-RECORD.
037000
037100*    A ZERO-MATCH RUN GETS THE TITLE AND THE NO-MATCH-LINE ONLY -
037200*    NO COLUMN HEADINGS, NO RULE LINE, NO TOTAL LINE, SINCE THERE
037300*    IS NOTHING TO TOTAL.
037400     IF END-OF-FILE
037500        MOVE NO-MATCH-LINE TO PRINTER-RECORD
037600        WRITE PRINTER-RECORD BEFORE ADVANCING 1
037700     ELSE
037800        PERFORM PRINT-COLUMN-HEADINGS
037900*          CONTROL-TOTAL-AMOUNT IS RE-ZEROED HERE, NOT JUST AT
038000*          COMPILE TIME, IN CASE A FUTURE CHANGE EVER MAKES THIS
038100*          PROGRAM CALLABLE MORE THAN ONCE IN THE SAME RUN.
038200        MOVE 0 TO CONTROL-TOTAL-AMOUNT
038300        PERFORM PRINT-ONE-DETAIL-LINE UNTIL END-OF-FILE
038400        MOVE RULE-LINE TO PRINTER-RECORD
038500        WRITE PRINTER-RECORD BEFORE ADVANCING 1
038600        PERFORM PRINT-TOTAL-LINE.
038700
038800*    UPSI-0 LETS OPERATIONS SKIP THE TRAILING FORM-FEED WHEN
038900*    RPTPRINT IS BEING FED TO A SOFT-COPY VIEWER RATHER THAN AN
039000*    ACTUAL PRINTER.
039100     IF EMIT-TRAILING-FORM-FEED
039200        PERFORM FINALIZE-PAGE.
039300
039400*    WORK-FILE IS THE SORT/LOAD SCRATCH FILE - IT HAS SERVED ITS
039500*    PURPOSE ONCE THE LAST DETAIL LINE HAS GONE BY, AND IS CLOSED
039600*    (LEFT FOR THE NEXT RUN'S LOAD PASS TO OVERWRITE) HERE.
039700     CLOSE WORK-FILE.
039800     CLOSE PRINTER-FILE.
039900
040000     STOP RUN.
040100*---------------------------------------------------------------------
040300
040400*    STARTUP RANGE (PERFORMED ONCE, AS ONE PERFORM ... THRU, FROM
040500*    THE MAIN LINE ABOVE) - READS THE PARAMETER CARD, DEFAULTS A
040600*    BAD REPORT-TYPE PUNCH, ROLLS "TODAY" BACK TO THE PRIOR MONTH
040700*    AND PRIOR YEAR, AND BUILDS THE TITLE LINE FOR WHICHEVER
040800*    REPORT TYPE ENDED UP SELECTED.
040900 READ-RUN-PARAMETERS.
041000
041100*    A SINGLE-CARD READ, OPEN-READ-CLOSE - THE PARAMETER FILE IS
041200*    NOT LEFT OPEN FOR THE REST OF THE RUN, SINCE NOTHING BEYOND
041300*    THIS POINT EVER READS A SECOND CARD.
041400     OPEN INPUT RUN-PARM-FILE.
041500     READ RUN-PARM-FILE.
041600     CLOSE RUN-PARM-FILE.
041700*---------------------------------------------------------------------
041800
041900 VALIDATE-REPORT-TYPE-DIGIT.
042000
042100*    A CARD PUNCHED WITH SOMETHING OTHER THAN 1-5 IN COLUMN 1 IS
042200*    AN OPERATOR ERROR - DEFAULT IT TO MONTH TO DATE RATHER THAN
042300*    BLOW UP THE STEP, AND LET THE REPORT TITLE MAKE THE MISTAKE
042400*    OBVIOUS TO WHOEVER READS IT.
042500
042600     IF RP-REPORT-TYPE-X IS NOT REPORT-TYPE-DIGIT-CLASS
042700        MOVE "1" TO RP-REPORT-TYPE-X.
042800*---------------------------------------------------------------------
042900
043000*    ROLLS THE RUN-PARM "TODAY" BACK ONE CALENDAR MONTH AND ONE
043100*    CALENDAR YEAR - COMPUTE-PREVIOUS-MONTH (PLLEDGDT.CBL) DOES
043200*    THE ACTUAL DECEMBER-ROLLOVER ARITHMETIC; THE PRIOR-YEAR CASE
043300*    NEVER CROSSES A MONTH BOUNDARY SO IT IS A STRAIGHT SUBTRACT.
043400 ESTABLISH-TODAY-AND-PRIOR-PERIODS.
043500
043600     MOVE RP-TODAY-CCYY TO LDT-TODAY-CCYY.
043700     MOVE RP-TODAY-MM   TO LDT-TODAY-MM.
043800
043900     PERFORM COMPUTE-PREVIOUS-MONTH.
044000
044100     COMPUTE LDT-PREV-YEAR-CCYY = LDT-TODAY-CCYY - 1.
044200*---------------------------------------------------------------------
044300
044400*    ONE OF FIVE FIXED TITLE STRINGS, CHOSEN BY THE RP-REPORT-TYPE
044500*    88-LEVEL THAT IS LIT.  THE VENDOR-SEARCH BRANCH STRINGS THE
044600*    OPERATOR'S SEARCH TEXT RIGHT INTO THE TITLE SO THE REPORT
044700*    HEADER SHOWS WHAT WAS SEARCHED FOR.
044800 BUILD-REPORT-TITLE.
044900
045000     MOVE SPACES TO TL-REPORT-TITLE.
045100
045200     IF RP-MONTH-TO-DATE
045300        MOVE "MONTH TO DATE" TO TL-REPORT-TITLE
045400     ELSE
045500     IF RP-PREVIOUS-MONTH
045600        MOVE "PREVIOUS MONTH" TO TL-REPORT-TITLE
045700     ELSE
045800     IF RP-YEAR-TO-DATE
045900        MOVE "YEAR TO DATE" TO TL-REPORT-TITLE
046000     ELSE
046100     IF RP-PREVIOUS-YEAR
046200        MOVE "PREVIOUS YEAR" TO TL-REPORT-TITLE
046300     ELSE
046400        STRING "VENDOR SEARCH: " DELIMITED BY SIZE
046500               RP-SEARCH-TEXT   DELIMITED BY SPACE
046600               INTO TL-REPORT-TITLE.
046700
046800 BUILD-REPORT-TITLE-EXIT.
046900     EXIT.
047000*---------------------------------------------------------------------
047100
047200*    LOOK-AHEAD BUFFERING - READS FORWARD UNTIL EITHER A RECORD
047300*    PASSES CHECK-RECORD-MATCHES-FILTER OR THE WORK FILE RUNS OUT,
047400*    SO A ZERO-MATCH RUN IS DETECTED WITHOUT A SEPARATE LOOK-AHEAD
047500*    PASS OVER THE FILE.
047600 ADVANCE-TO-NEXT-MATCHING-RECORD.
047700
047800     MOVE "N" TO W-MATCH-FOUND.
047900     PERFORM READ-ONE-AND-CHECK-MATCH.
048000     PERFORM READ-ONE-AND-CHECK-MATCH
048100         UNTIL MATCH-FOUND OR END-OF-FILE.
048200*---------------------------------------------------------------------
048300
048400 READ-ONE-AND-CHECK-MATCH.
048500
048600     PERFORM READ-WORK-FILE-NEXT-RECORD.
048700
048800     IF NOT END-OF-FILE
048900        PERFORM CHECK-RECORD-MATCHES-FILTER.
049000*---------------------------------------------------------------------
049100
049200 CHECK-RECORD-MATCHES-FILTER.
049300
049400*    ONLY ONE REPORT-TYPE DIGIT CAN BE LIT AT A TIME - ONCE THE
049500*    MATCHING TYPE IS FOUND THERE IS NO SENSE TESTING THE REST, SO
049600*    EACH BRANCH DROPS STRAIGHT OUT TO THE PARAGRAPH EXIT RATHER
049700*    THAN FALLING THROUGH THE REMAINING IF'S.
049800
049900     MOVE "N" TO W-MATCH-FOUND.
050000
050100     IF RP-MONTH-TO-DATE
050200        PERFORM CHECK-MONTH-TO-DATE-MATCH
050300        GO TO CHECK-RECORD-MATCHES-FILTER-EXIT.
050400
050500     IF RP-PREVIOUS-MONTH
050600        PERFORM CHECK-PREVIOUS-MONTH-MATCH
050700        GO TO CHECK-RECORD-MATCHES-FILTER-EXIT.
050800
050900     IF RP-YEAR-TO-DATE
051000        PERFORM CHECK-YEAR-TO-DATE-MATCH
051100        GO TO CHECK-RECORD-MATCHES-FILTER-EXIT.
051200
051300     IF RP-PREVIOUS-YEAR
051400        PERFORM CHECK-PREVIOUS-YEAR-MATCH
051500        GO TO CHECK-RECORD-MATCHES-FILTER-EXIT.
051600
051700     IF RP-VENDOR-SEARCH
051800        PERFORM CHECK-VENDOR-SEARCH-MATCH.
051900
052000 CHECK-RECORD-MATCHES-FILTER-EXIT.
052100     EXIT.
052200*---------------------------------------------------------------------
052300
052400*    MATCHES WHEN THE WORK-RECORD'S DATE FALLS IN THE SAME
052500*    CALENDAR MONTH AS "TODAY" ON THE RUN-PARM CARD.
052600 CHECK-MONTH-TO-DATE-MATCH.
052700
052800     IF WR-TX-DATE-CCYY = LDT-TODAY-CCYY
052900        AND WR-TX-DATE-MM = LDT-TODAY-MM
053000           MOVE "Y" TO W-MATCH-FOUND.
053100*---------------------------------------------------------------------
053200
053300*    MATCHES THE CALENDAR MONTH IMMEDIATELY BEFORE "TODAY"'S,
053400*    ROLLED BACK ACROSS A YEAR BOUNDARY IN JANUARY BY
053500*    ESTABLISH-TODAY-AND-PRIOR-PERIODS ABOVE.
053600 CHECK-PREVIOUS-MONTH-MATCH.
053700
053800     IF WR-TX-DATE-CCYY = LDT-PREV-MONTH-CCYY
053900        AND WR-TX-DATE-MM = LDT-PREV-MONTH-MM
054000           MOVE "Y" TO W-MATCH-FOUND.
054100*---------------------------------------------------------------------
054200
054300*    MATCHES EVERY RECORD POSTED IN THE CURRENT CALENDAR YEAR,
054400*    REGARDLESS OF MONTH.
054500 CHECK-YEAR-TO-DATE-MATCH.
054600
054700     IF WR-TX-DATE-CCYY = LDT-TODAY-CCYY
054800        MOVE "Y" TO W-MATCH-FOUND.
054900*---------------------------------------------------------------------
055000
055100*    MATCHES EVERY RECORD POSTED IN THE CALENDAR YEAR BEFORE
055200*    "TODAY"'S.
055300 CHECK-PREVIOUS-YEAR-MATCH.
055400
055500     IF WR-TX-DATE-CCYY = LDT-PREV-YEAR-CCYY
055600        MOVE "Y" TO W-MATCH-FOUND.
055700*---------------------------------------------------------------------
055800
055900*    CASE-INSENSITIVE SUBSTRING TEST AGAINST THE OPERATOR'S
056000*    SEARCH TEXT - DATE WINDOW DOES NOT APPLY TO THIS REPORT TYPE,
056100*    EVERY VENDOR IN THE LEDGER IS ELIGIBLE.  THE ACTUAL COMPARE
056200*    IS DONE BY PLLEDGVS.CBL, COPIED IN AT THE BOTTOM OF THIS
056300*    PROCEDURE DIVISION.
056400 CHECK-VENDOR-SEARCH-MATCH.
056500
056600     MOVE WR-TX-VENDOR   TO LD-VENDOR-RAW.
056700     MOVE RP-SEARCH-TEXT TO LD-SEARCH-RAW.
056800     PERFORM CHECK-VENDOR-CONTAINS-SEARCH.
056900*---------------------------------------------------------------------
057000
057100*    PRINTS ONE DETAIL LINE FOR THE CURRENT WORK-RECORD, ADDS IT
057200*    TO THE RUNNING CONTROL TOTAL, THEN ADVANCES TO THE NEXT
057300*    MATCHING RECORD (OR END OF FILE) BEFORE RETURNING - THE
057400*    PERFORM ... UNTIL END-OF-FILE IN THE MAIN LINE RELIES ON
057500*    THIS PARAGRAPH TO MOVE THE CURSOR FORWARD.
057600 PRINT-ONE-DETAIL-LINE.
057700
057800*    W-PRINTED-LINES CROSSING THE PAGE-FULL THRESHOLD (SEE ITS
057900*    88-LEVEL IN WSLEDGR.CBL) FORCES A FORM-FEED AND FRESH
058000*    COLUMN HEADINGS BEFORE THIS LINE GOES OUT.
058100     IF PAGE-FULL
058200        PERFORM FINALIZE-PAGE
058300        PERFORM PRINT-COLUMN-HEADINGS.
058400
058500     ADD 1 TO W-PRINTED-LINES.
058600
058700*    FORMAT-REPORT-LINE DOES THE FIELD-BY-FIELD EDITING; THIS
058800*    PARAGRAPH ONLY CARES THAT DETAIL-1 COMES BACK READY TO WRITE.
058900     PERFORM FORMAT-REPORT-LINE.
059000
059100     MOVE DETAIL-1 TO PRINTER-RECORD.
059200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
059300
059400*    RUNNING GRAND TOTAL - A PAYMENT'S WR-TX-AMOUNT IS ALREADY
059500*    NEGATIVE (SEE ledger-add-transaction.cob), SO A STRAIGHT ADD
059600*    HANDLES BOTH DEPOSITS AND PAYMENTS WITHOUT A SIGN TEST HERE.
059700     ADD WR-TX-AMOUNT TO CONTROL-TOTAL-AMOUNT.
059800
059900*    MOVES THE CURSOR TO THE NEXT QUALIFYING RECORD SO THE MAIN
060000*    LINE'S PERFORM ... UNTIL END-OF-FILE KNOWS WHEN TO STOP.
060100     PERFORM ADVANCE-TO-NEXT-MATCHING-RECORD.
060200*---------------------------------------------------------------------
060300
060400*    BUILDS DETAIL-1 FROM THE CURRENT WORK-RECORD - THE DATE AND
060500*    TIME GO THROUGH THE RL-DATE-EDIT/RL-TIME-EDIT WORK AREAS TO
060600*    PICK UP THE DASH AND COLON PUNCTUATION BEFORE LANDING IN THE
060700*    PRINT LINE.
060800 FORMAT-REPORT-LINE.
060900
061000*    DATE GOES THROUGH RL-DATE-EDIT SO THE DASHES LAND BETWEEN
061100*    CCYY/MM/DD - WR-TX-DATE-R ITSELF IS UNPUNCTUATED NUMERIC.
061200     MOVE WR-TX-DATE-CCYY TO RL-DATE-CCYY.
061300     MOVE WR-TX-DATE-MM   TO RL-DATE-MM.
061400     MOVE WR-TX-DATE-DD   TO RL-DATE-DD.
061500     MOVE RL-DATE-EDIT    TO D-RL-DATE.
061600
061700*    SAME IDEA FOR THE TIME - RL-TIME-EDIT SUPPLIES THE COLONS.
061800     MOVE WR-TX-TIME-HH   TO RL-TIME-HH.
061900     MOVE WR-TX-TIME-MM   TO RL-TIME-MM.
062000     MOVE WR-TX-TIME-SS   TO RL-TIME-SS.
062100     MOVE RL-TIME-EDIT    TO D-RL-TIME.
062200
062300*    DESCRIPTION AND VENDOR ARE ALREADY PRINTABLE TEXT - MOVED
062400*    STRAIGHT ACROSS, NO EDITING NEEDED.
062500     MOVE WR-TX-DESCRIPTION TO D-RL-DESCRIPTION.
062600     MOVE WR-TX-VENDOR      TO D-RL-VENDOR.
062700
062800*    RL-AMOUNT-EDIT SUPPLIES THE LEADING SIGN AND THE DECIMAL
062900*    POINT - A PAYMENT PRINTS WITH A LEADING MINUS, A DEPOSIT
063000*    PRINTS UNSIGNED.
063100     MOVE WR-TX-AMOUNT    TO RL-AMOUNT-EDIT.
063200     MOVE RL-AMOUNT-EDIT  TO D-RL-AMOUNT.
063300*---------------------------------------------------------------------
063400
063500*    GRAND-TOTAL FOOTING LINE - PRINTED ONCE, AFTER THE LAST
063600*    MATCHING DETAIL LINE AND ITS TRAILING RULE-LINE.
063700 PRINT-TOTAL-LINE.
063800
063900     MOVE CONTROL-TOTAL-AMOUNT TO TL-TOTAL-AMOUNT.
064000     MOVE TOTAL-LINE TO PRINTER-RECORD.
064100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
064200*---------------------------------------------------------------------
064300
064400*    SHARED PARAGRAPH LIBRARIES - LOAD/SORT, TITLE/HEADING/FOOTING
064500*    PRINT PLUMBING, PREVIOUS-MONTH DATE ARITHMETIC, AND THE
064600*    VENDOR-SUBSTRING SCAN.  SEE EACH COPYBOOK'S OWN HEADER FOR
064700*    ITS CALLING CONTRACT.
064800     COPY "PLLEDGLD.CBL".
064900     COPY "PLLEDGPR.CBL".
065000     COPY "PLLEDGDT.CBL".
065100     COPY "PLLEDGVS.CBL".
065200*---------------------------------------------------------------------

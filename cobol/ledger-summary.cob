000100 IDENTIFICATION DIVISION.
000200*---------------------------------------------------------------------
000300* PROGRAM......: ledger-summary
000400* FUNCTION.....: PRINTS THE FILTERABLE LEDGER LISTING - EVERY
000500*                TRANSACTION, OPTIONALLY RESTRICTED TO DEPOSITS
000600*                ONLY OR PAYMENTS ONLY AND/OR TO A VENDOR-NAME
000700*                SUBSTRING - WITH RUNNING INCOME, EXPENSE AND NET
000800*                TOTALS.  REPLACES THE ON-SCREEN, SCROLLABLE
000900*                LEDGER TABLE ON THE PC SYSTEM - THIS BATCH
001000*                WINDOW HAS NO SCREEN TO SCROLL, SO IT PRINTS THE
001100*                WHOLE FILTERED LISTING INSTEAD.
001200*---------------------------------------------------------------------
001300 PROGRAM-ID. ledger-summary.
001400 AUTHOR. J HOLLAND.
001500 INSTALLATION. DATA PROCESSING DIVISION.
001600 DATE-WRITTEN. 03/15/1994.
001700 DATE-COMPILED.
001800 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001900*---------------------------------------------------------------------
002000*                       C H A N G E   L O G
002100*---------------------------------------------------------------------
002200* 1994-03-15  JH   REQ#0893  ORIGINAL PROGRAM - UNFILTERED
002300*                            LISTING AND GRAND TOTAL ONLY.
002400* 1994-09-20  JH   REQ#0931  ADDED THE DEPOSITS-ONLY / PAYMENTS-
002500*                            ONLY TYPE FILTER TO MATCH THE PC
002600*                            SCREEN'S "SHOW" DROP-DOWN.
002700* 1999-01-11  TS   REQ#1041  Y2K REMEDIATION - NO 2-DIGIT YEAR
002800*                            FIELDS IN THIS PROGRAM - SIGNED OFF
002900*                            AS-IS.
003000* 2003-02-18  RD   REQ#1204  LEDGER-FILE SWITCHED TO LINE
003100*                            SEQUENTIAL - PICKED UP THE NEW
003200*                            TAG/SORT/WORK LOAD PASS.
003300* 2006-07-21  MQ   REQ#1360  ADDED THE VENDOR-NAME SUBSTRING
003400*                            FILTER, COMBINED WITH THE TYPE
003500*                            FILTER BY AND, AND SPLIT THE OLD
003600*                            SINGLE GRAND TOTAL INTO SEPARATE
003700*                            INCOME, EXPENSE AND NET LINES.
003800* 2006-08-04  MQ   REQ#1366  SPLIT PRINT-THE-THREE-TOTAL-LINES INTO
003900*                            PRINT-INCOME-TOTAL-LINE THRU
004000*                            PRINT-NET-TOTAL-LINE-EXIT SO THE MAIN
004100*                            LINE RUNS THEM AS ONE PERFORM RANGE.
004200*                            CHECK-RECORD-MATCHES-FILTER NOW DROPS
004300*                            OUT VIA GO TO ONCE THE TYPE FILTER
004400*                            FAILS, RATHER THAN FALLING THROUGH TO
004500*                            THE VENDOR CHECK ON A RECORD ALREADY
004600*                            OUT OF THE RUN.
004700* 2006-09-15  MQ   REQ#1374  PRINT-ONE-DETAIL-LINE NOW TESTS
004800*                            PAGE-FULL AND RE-HEADS THE PAGE -
004900*                            THE COUNTER WAS BEING BUMPED ON
005000*                            EVERY LINE BUT NOTHING EVER LOOKED
005100*                            AT IT.  ALSO DROPPED THE UNUSED
005200*                            DUMMY 77-LEVEL LEFT OVER FROM THE
005300*                            OLD ACCEPT-DUMMY PAUSE SCREENS.
005400* 2006-10-02  MQ   REQ#1380  AUDIT FOLLOW-UP - ADDED THE WHY-IT-
005500*                            WORKS-THIS-WAY NOTES THAT WERE
005600*                            MISSING FROM EVERY PARAGRAPH BELOW -
005700*                            SAME PASS MADE OVER ledger-reports
005800*                            AND ledger-add-transaction.  NO
005900*                            LOGIC CHANGED.
006000*---------------------------------------------------------------------
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-370.
006400 OBJECT-COMPUTER. IBM-370.
006500 SPECIAL-NAMES.
006600*    TYPE-FILTER-DIGIT-CLASS IS THE PUNCH-VALIDITY TEST FOR
006700*    COLUMN 1 OF THE RUN-PARM CARD - 0 MEANS NO TYPE FILTER, 1
006800*    DEPOSITS ONLY, 2 PAYMENTS ONLY.  C01/UPSI-0 MATCH THE OTHER
006900*    TWO LEDGER REPORT PROGRAMS' PRINTER CONVENTIONS.
007000     C01 IS TOP-OF-FORM
007100     CLASS TYPE-FILTER-DIGIT-CLASS IS "0" THRU "2"
007200     UPSI-0 ON  STATUS IS SUPPRESS-TRAILING-FORM-FEED
007300            OFF STATUS IS EMIT-TRAILING-FORM-FEED.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700     COPY "SLLEDGR.CBL".
007800
007900*    RUN-PARM-FILE CARRIES THE ONE CONTROL CARD THAT SELECTS THE
008000*    TYPE FILTER AND, OPTIONALLY, THE VENDOR SUBSTRING.
008100     SELECT RUN-PARM-FILE
008200            ASSIGN TO "RUNPARM"
008300            ORGANIZATION IS LINE SEQUENTIAL.
008400
008500     SELECT PRINTER-FILE
008600            ASSIGN TO "RPTPRINT"
008700            ORGANIZATION IS LINE SEQUENTIAL.
008800
008900*    TAG-FILE/SORT-FILE/WORK-FILE - SAME LOAD-AND-SORT WORK TRIO
009000*    AS ledger-reports.cob, SO THE TWO PROGRAMS SEE THE LEDGER IN
009100*    THE SAME NEWEST-FIRST ORDER.
009200     SELECT TAG-FILE
009300            ASSIGN TO "TAGWORK"
009400            ORGANIZATION IS SEQUENTIAL.
009500
009600     SELECT WORK-FILE
009700            ASSIGN TO "LEDGWORK"
009800            ORGANIZATION IS SEQUENTIAL.
009900
010000     SELECT SORT-FILE
010100            ASSIGN TO "SORTWK1".
010200*---------------------------------------------------------------------
010300 DATA DIVISION.
010400 FILE SECTION.
010500
010600     COPY "FDLEDGR.CBL".
010700
010800     FD  RUN-PARM-FILE
010900         LABEL RECORDS ARE STANDARD.
011000
011100*    RP-TYPE-FILTER PICKS THE DEPOSITS/PAYMENTS/ALL SUBSET;
011200*    RP-VENDOR-TEXT IS AN OPTIONAL SUBSTRING FILTER THAT
011300*    COMBINES WITH THE TYPE FILTER BY LOGICAL AND - A BLANK
011400*    RP-VENDOR-TEXT MATCHES EVERY VENDOR.
011500     01  RUN-PARM-RECORD.
011600         05  RP-TYPE-FILTER-X           PIC X(01).
011700         05  RP-TYPE-FILTER REDEFINES RP-TYPE-FILTER-X
011800                                        PIC 9(01).
011900             88  RP-ALL-TYPES           VALUE 0.
012000             88  RP-DEPOSITS-ONLY       VALUE 1.
012100             88  RP-PAYMENTS-ONLY       VALUE 2.
012200         05  RP-VENDOR-TEXT             PIC X(40).
012300         05  FILLER                     PIC X(39) VALUE SPACES.
012400
012500     FD  PRINTER-FILE
012600         LABEL RECORDS ARE OMITTED.
012700
012800     01  PRINTER-RECORD                 PIC X(90).
012900
013000     FD  TAG-FILE
013100         LABEL RECORDS ARE STANDARD.
013200
013300*    FIRST PASS OF THE LOAD - SEE ledger-reports.cob FOR THE
013400*    SAME LAYOUT'S FIELD-BY-FIELD NOTES.
013500     01  TAG-RECORD.
013600         05  TR-TX-DATE-R               PIC 9(08).
013700         05  TR-TX-TIME-R               PIC 9(06).
013800         05  TR-TX-DESCRIPTION          PIC X(40).
013900         05  TR-TX-VENDOR               PIC X(40).
014000         05  TR-TX-AMOUNT               PIC S9(8)V99
014100                 SIGN IS TRAILING SEPARATE CHARACTER.
014200         05  TR-BATCH-SEQ-NO            PIC 9(06).
014300         05  FILLER                     PIC X(04) VALUE SPACES.
014400
014500     SD  SORT-FILE.
014600*    SORT'S OWN SD RECORD DESCRIPTION - SAME LAYOUT AS TAG-RECORD,
014700*    PER THE SHOP'S SORT-PROGRAM CONVENTION.
014800
014900     01  SORT-RECORD.
015000         05  SR-TX-DATE-R               PIC 9(08).
015100         05  SR-TX-TIME-R               PIC 9(06).
015200         05  SR-TX-DESCRIPTION          PIC X(40).
015300         05  SR-TX-VENDOR               PIC X(40).
015400         05  SR-TX-AMOUNT               PIC S9(8)V99
015500                 SIGN IS TRAILING SEPARATE CHARACTER.
015600         05  SR-BATCH-SEQ-NO            PIC 9(06).
015700         05  FILLER                     PIC X(04) VALUE SPACES.
015800
015900     FD  WORK-FILE
016000         LABEL RECORDS ARE STANDARD.
016100*    SORTED OUTPUT - DATE/TIME/BATCH-SEQUENCE DESCENDING.  EVERY
016200*    PARAGRAPH BELOW FILTERS AND PRINTS OFF OF THIS RECORD, NEVER
016300*    LEDGER-FILE DIRECTLY.
016400
016500     01  WORK-RECORD.
016600         05  WR-TX-DATE-R               PIC 9(08).
016700         05  WR-TX-DATE-X REDEFINES WR-TX-DATE-R.
016800             10  WR-TX-DATE-CCYY        PIC 9(04).
016900             10  WR-TX-DATE-MM          PIC 9(02).
017000             10  WR-TX-DATE-DD          PIC 9(02).
017100         05  WR-TX-TIME-R               PIC 9(06).
017200         05  WR-TX-TIME-X REDEFINES WR-TX-TIME-R.
017300             10  WR-TX-TIME-HH          PIC 9(02).
017400             10  WR-TX-TIME-MM          PIC 9(02).
017500             10  WR-TX-TIME-SS          PIC 9(02).
017600         05  WR-TX-DESCRIPTION          PIC X(40).
017700         05  WR-TX-VENDOR               PIC X(40).
017800         05  WR-TX-AMOUNT               PIC S9(8)V99
017900                 SIGN IS TRAILING SEPARATE CHARACTER.
018000         05  WR-BATCH-SEQ-NO            PIC 9(06).
018100         05  FILLER                     PIC X(04) VALUE SPACES.
018200*---------------------------------------------------------------------
018300 WORKING-STORAGE SECTION.
018400
018500     COPY "WSLEDGR.CBL".
018600
018700*    SEPARATE FROM W-MATCH-FOUND (WSLEDGR.CBL) - THIS SWITCH HOLDS
018800*    ONLY THE RESULT OF THE TYPE-FILTER TEST SO THE VENDOR-FILTER
018900*    TEST CAN RUN AFTERWARD WITHOUT STOMPING IT.
019000     01  W-TYPE-MATCH                   PIC X.
019100         88  TYPE-MATCH                 VALUE "Y".
019200
019300     01  TITLE-LINE.
019400         05  FILLER                     PIC X(10) VALUE
019500                 "==========".
019600         05  FILLER                     PIC X(01) VALUE SPACE.
019700         05  FILLER                     PIC X(14) VALUE
019800                 "LEDGER SUMMARY".
019900         05  FILLER                     PIC X(01) VALUE SPACE.
020000         05  FILLER                     PIC X(10) VALUE
020100                 "==========".
020200         05  FILLER                     PIC X(54) VALUE SPACES.
020300
020400*    COLUMN-HEADING LINE 1 - IDENTICAL LAYOUT TO ledger-reports
020500*    SO OPERATIONS SEES ONE CONSISTENT REPORT FORMAT ACROSS BOTH
020600*    PROGRAMS.
020700     01  HEADING-1.
020800         05  FILLER                     PIC X(10) VALUE "Date".
020900         05  FILLER                     PIC X(03) VALUE " | ".
021000         05  FILLER                     PIC X(08) VALUE "Time".
021100         05  FILLER                     PIC X(03) VALUE " | ".
021200         05  FILLER                     PIC X(20) VALUE
021300                 "Description".
021400         05  FILLER                     PIC X(03) VALUE " | ".
021500         05  FILLER                     PIC X(16) VALUE "Vendor".
021600         05  FILLER                     PIC X(03) VALUE " | ".
021700         05  FILLER                     PIC X(06) VALUE "Amount".
021800         05  FILLER                     PIC X(18) VALUE SPACES.
021900
022000     01  HEADING-2.
022100         05  FILLER                     PIC X(72) VALUE ALL "-".
022200         05  FILLER                     PIC X(18) VALUE SPACES.
022300
022400*    ONE PRINTED TRANSACTION - FILLED BY FORMAT-REPORT-LINE
022500*    BELOW FROM THE CURRENT WORK-RECORD.
022600     01  DETAIL-1.
022700         05  D-RL-DATE                  PIC X(10).
022800         05  FILLER                     PIC X(03) VALUE " | ".
022900         05  D-RL-TIME                  PIC X(08).
023000         05  FILLER                     PIC X(03) VALUE " | ".
023100         05  D-RL-DESCRIPTION           PIC X(20).
023200         05  FILLER                     PIC X(03) VALUE " | ".
023300         05  D-RL-VENDOR                PIC X(16).
023400         05  FILLER                     PIC X(03) VALUE " | ".
023500         05  D-RL-AMOUNT                PIC X(12).
023600         05  FILLER                     PIC X(12) VALUE SPACES.
023700
023800     01  RULE-LINE.
023900         05  FILLER                     PIC X(72) VALUE ALL "-".
024000         05  FILLER                     PIC X(18) VALUE SPACES.
024100
024200*    PRINTED INSTEAD OF HEADINGS/DETAIL WHEN THE FILTER COMBINATION
024300*    MATCHES NOTHING IN THE LEDGER.
024400     01  NO-MATCH-LINE.
024500         05  FILLER                     PIC X(33) VALUE
024600                 "No matching transactions found.".
024700         05  FILLER                     PIC X(57) VALUE SPACES.
024800
024900*    ONE SHARED FOOTING-LINE LAYOUT, REUSED THREE TIMES (INCOME,
025000*    EXPENSE, NET) BY MOVING A DIFFERENT LABEL/AMOUNT PAIR IN
025100*    EACH TIME - CHEAPER THAN THREE SEPARATE 01-LEVELS FOR WHAT
025200*    IS THE SAME 90-BYTE SHAPE.
025300     01  TOTAL-LINE.
025400         05  TL-LABEL                   PIC X(10).
025500         05  TL-AMOUNT                  PIC -ZZZZZZZ9.99.
025600         05  FILLER                     PIC X(68) VALUE SPACES.
025700
025800*    EDITED DATE/TIME/AMOUNT WORK AREAS - SAME PURPOSE AS IN
025900*    ledger-reports.cob.
026000     01  RL-DATE-EDIT.
026100         05  RL-DATE-CCYY               PIC 9(04).
026200         05  FILLER                     PIC X(01) VALUE "-".
026300         05  RL-DATE-MM                 PIC 9(02).
026400         05  FILLER                     PIC X(01) VALUE "-".
026500         05  RL-DATE-DD                 PIC 9(02).
026600
026700     01  RL-TIME-EDIT.
026800         05  RL-TIME-HH                 PIC 9(02).
026900         05  FILLER                     PIC X(01) VALUE ":".
027000         05  RL-TIME-MM                 PIC 9(02).
027100         05  FILLER                     PIC X(01) VALUE ":".
027200         05  RL-TIME-SS                 PIC 9(02).
027300
027400*    FLOATING MINUS, TWO DECIMALS - PAYMENTS PRINT SIGNED.
027500     01  RL-AMOUNT-EDIT                 PIC -ZZZZZZZ9.99.
027600
027700*    THREE RUNNING ACCUMULATORS, ZEROED AT THE START OF THE DETAIL
027800*    LOOP AND PRINTED AFTER THE LAST MATCHING RECORD - NOTE THIS
027900*    PROGRAM KEEPS INCOME AND EXPENSE SEPARATE RATHER THAN NETTING
028000*    THEM AS THEY ACCUMULATE, SINCE BOTH SUBTOTALS PRINT ON THEIR
028100*    OWN LINE.
028200     01  INCOME-TOTAL-AMOUNT            PIC S9(8)V99.
028300     01  EXPENSE-TOTAL-AMOUNT           PIC S9(8)V99.
028400     01  NET-TOTAL-AMOUNT               PIC S9(8)V99.
028500
028600*---------------------------------------------------------------------
028700 PROCEDURE DIVISION.
028800
028900*    MAIN LINE - READ THE PARAMETER CARD, LOAD AND SORT THE
029000*    LEDGER, THEN WALK THE SORTED WORK FILE PRINTING EVERY
029100*    RECORD THAT PASSES BOTH THE TYPE FILTER AND THE VENDOR
029200*    SUBSTRING FILTER.  A ZERO-MATCH RUN PRINTS THE TITLE AND
029300*    THE NO-MATCH-LINE ONLY.
029400     PERFORM READ-RUN-PARAMETERS.
029500
029600*    OPENED AFTER THE PARAMETER CARD IS READ AND DEFAULTED, SO A
029700*    BAD CARD CANNOT LEAVE AN EMPTY PRINT FILE BEHIND.
029800     OPEN OUTPUT PRINTER-FILE.
029900
030000*    SAME LOAD-AND-SORT PASS AS ledger-reports.cob - NEWEST
030100*    ENTRY FIRST.
030200     PERFORM LOAD-LEDGER-SORTED.
030300
030400     PERFORM PRINT-TITLE-LINE.
030500
030600*    PRIMES THE LOOK-AHEAD BUFFER SO A ZERO-MATCH RUN IS KNOWN
030700*    BEFORE ANY HEADING LINE IS EVER PRINTED.
030800     PERFORM ADVANCE-TO-NEXT-MATCHING-RECORD.
030900
031000*    THE THREE TOTAL LINES AND THE RULE ABOVE THEM ARE PRINTED
031100*    ONLY WHEN AT LEAST ONE RECORD QUALIFIED - A ZERO-MATCH RUN
031200*    HAS NOTHING TO TOTAL.
031300     IF END-OF-FILE
031400        MOVE NO-MATCH-LINE TO PRINTER-RECORD
031500        WRITE PRINTER-RECORD BEFORE ADVANCING 1
031600     ELSE
031700        PERFORM PRINT-COLUMN-HEADINGS
031800        MOVE 0 TO INCOME-TOTAL-AMOUNT
031900        MOVE 0 TO EXPENSE-TOTAL-AMOUNT
032000        PERFORM PRINT-ONE-DETAIL-LINE UNTIL END-OF-FILE
032100        MOVE RULE-LINE TO PRINTER-RECORD
032200        WRITE PRINTER-RECORD BEFORE ADVANCING 1
032300*          NET IS COMPUTED ONCE, AFTER THE LAST DETAIL LINE,
032400*          RATHER THAN MAINTAINED AS A THIRD RUNNING ACCUMULATOR -
032500*          ONE LESS FIELD TO KEEP IN STEP ON EVERY DETAIL LINE.
032600        COMPUTE NET-TOTAL-AMOUNT =
032700                INCOME-TOTAL-AMOUNT + EXPENSE-TOTAL-AMOUNT
032800        PERFORM PRINT-INCOME-TOTAL-LINE THRU PRINT-NET-TOTAL-LINE-EXIT.
032900
033000*    UPSI-0 LETS OPERATIONS SUPPRESS THE TRAILING FORM-FEED FOR A
033100*    SOFT-COPY VIEWER, SAME AS THE OTHER TWO LEDGER PROGRAMS.
033200     IF EMIT-TRAILING-FORM-FEED
033300        PERFORM FINALIZE-PAGE.
033400
033500*    WORK-FILE IS SCRATCH - LEFT FOR THE NEXT RUN'S LOAD PASS.
033600     CLOSE WORK-FILE.
033700     CLOSE PRINTER-FILE.
033800
033900     STOP RUN.
034000*---------------------------------------------------------------------
034100
034200*    SINGLE-CARD OPEN-READ-CLOSE.  A CARD PUNCHED WITH SOMETHING
034300*    OTHER THAN 0, 1 OR 2 IN COLUMN 1 DEFAULTS TO "ALL TYPES"
034400*    RATHER THAN ABORTING THE STEP.
034500 READ-RUN-PARAMETERS.
034600
034700     OPEN INPUT RUN-PARM-FILE.
034800     READ RUN-PARM-FILE.
034900     CLOSE RUN-PARM-FILE.
035000
035100     IF RP-TYPE-FILTER-X IS NOT TYPE-FILTER-DIGIT-CLASS
035200        MOVE "0" TO RP-TYPE-FILTER-X.
035300*---------------------------------------------------------------------
035400
035500*    LOOK-AHEAD BUFFERING, SAME SHAPE AS ledger-reports.cob -
035600*    READS FORWARD UNTIL A RECORD PASSES BOTH FILTERS OR THE
035700*    WORK FILE RUNS OUT.
035800 ADVANCE-TO-NEXT-MATCHING-RECORD.
035900
036000     MOVE "N" TO W-MATCH-FOUND.
036100     PERFORM READ-ONE-AND-CHECK-MATCH.
036200     PERFORM READ-ONE-AND-CHECK-MATCH
036300         UNTIL MATCH-FOUND OR END-OF-FILE.
036400*---------------------------------------------------------------------
036500
036600 READ-ONE-AND-CHECK-MATCH.
036700
036800     PERFORM READ-WORK-FILE-NEXT-RECORD.
036900
037000     IF NOT END-OF-FILE
037100        PERFORM CHECK-RECORD-MATCHES-FILTER.
037200*---------------------------------------------------------------------
037300
037400 CHECK-RECORD-MATCHES-FILTER.
037500
037600*    THE TYPE FILTER IS TESTED FIRST AND IS THE CHEAPER OF THE
037700*    TWO - A FAILED TYPE TEST DROPS OUT IMMEDIATELY VIA GO TO SO
037800*    A RECORD OF THE WRONG TYPE NEVER PAYS FOR THE VENDOR-
037900*    SUBSTRING SCAN.
038000     PERFORM CHECK-TYPE-MATCHES-FILTER.
038100
038200     IF NOT TYPE-MATCH
038300        MOVE "N" TO W-MATCH-FOUND
038400        GO TO CHECK-RECORD-MATCHES-FILTER-EXIT.
038500
038600*    ONLY REACHED WHEN THE TYPE FILTER PASSED - W-MATCH-FOUND IS
038700*    LEFT AS-IS FOR CHECK-VENDOR-MATCHES-FILTER (VIA
038800*    PLLEDGVS.CBL) TO SET.
038900     PERFORM CHECK-VENDOR-MATCHES-FILTER.
039000
039100 CHECK-RECORD-MATCHES-FILTER-EXIT.
039200     EXIT.
039300*---------------------------------------------------------------------
039400
039500*    RP-ALL-TYPES (THE DEFAULT) MATCHES EVERYTHING; OTHERWISE THE
039600*    SIGN OF WR-TX-AMOUNT DECIDES - NON-NEGATIVE IS A DEPOSIT,
039700*    NEGATIVE IS A PAYMENT (SEE ledger-add-transaction.cob,
039800*    WHICH IS WHAT GIVES A PAYMENT ITS NEGATIVE SIGN IN THE
039900*    FIRST PLACE).
040000 CHECK-TYPE-MATCHES-FILTER.
040100
040200     MOVE "Y" TO W-TYPE-MATCH.
040300
040400     IF RP-DEPOSITS-ONLY AND WR-TX-AMOUNT < 0
040500        MOVE "N" TO W-TYPE-MATCH.
040600
040700     IF RP-PAYMENTS-ONLY AND WR-TX-AMOUNT NOT < 0
040800        MOVE "N" TO W-TYPE-MATCH.
040900*---------------------------------------------------------------------
041000
041100*    DELEGATES TO CHECK-VENDOR-CONTAINS-SEARCH (PLLEDGVS.CBL) -
041200*    A BLANK RP-VENDOR-TEXT MATCHES EVERY VENDOR, SEE THAT
041300*    COPYBOOK'S OWN HEADER.
041400 CHECK-VENDOR-MATCHES-FILTER.
041500
041600     MOVE WR-TX-VENDOR   TO LD-VENDOR-RAW.
041700     MOVE RP-VENDOR-TEXT TO LD-SEARCH-RAW.
041800     PERFORM CHECK-VENDOR-CONTAINS-SEARCH.
041900*---------------------------------------------------------------------
042000
042100*    PRINTS ONE DETAIL LINE, ADDS IT TO WHICHEVER RUNNING
042200*    ACCUMULATOR APPLIES, THEN ADVANCES TO THE NEXT QUALIFYING
042300*    RECORD - SAME SHAPE AS ledger-reports.cob'S PARAGRAPH OF
042400*    THE SAME NAME, APART FROM THE SPLIT INCOME/EXPENSE TOTAL.
042500 PRINT-ONE-DETAIL-LINE.
042600
042700*    W-PRINTED-LINES CROSSING PAGE-FULL (WSLEDGR.CBL) FORCES A
042800*    FRESH PAGE AND COLUMN HEADINGS BEFORE THIS LINE GOES OUT.
042900     IF PAGE-FULL
043000        PERFORM FINALIZE-PAGE
043100        PERFORM PRINT-COLUMN-HEADINGS.
043200
043300     ADD 1 TO W-PRINTED-LINES.
043400
043500     PERFORM FORMAT-REPORT-LINE.
043600
043700     MOVE DETAIL-1 TO PRINTER-RECORD.
043800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
043900
044000     PERFORM ACCUMULATE-INCOME-OR-EXPENSE.
044100
044200     PERFORM ADVANCE-TO-NEXT-MATCHING-RECORD.
044300*---------------------------------------------------------------------
044400
044500 ACCUMULATE-INCOME-OR-EXPENSE.
044600*    NON-NEGATIVE GOES TO INCOME, NEGATIVE TO EXPENSE - EXPENSE
044700*    STAYS NEGATIVE IN INCOME-TOTAL-AMOUNT/EXPENSE-TOTAL-AMOUNT
044800*    SO THE PRINTED "Net:" LINE BELOW IS A STRAIGHT ADD, NOT A
044900*    SUBTRACT.
045000
045100     IF WR-TX-AMOUNT NOT < 0
045200        ADD WR-TX-AMOUNT TO INCOME-TOTAL-AMOUNT
045300     ELSE
045400        ADD WR-TX-AMOUNT TO EXPENSE-TOTAL-AMOUNT.
045500*---------------------------------------------------------------------
045600
045700*    BUILDS DETAIL-1 FROM THE CURRENT WORK-RECORD - IDENTICAL
045800*    FIELD-BY-FIELD LOGIC TO ledger-reports.cob'S PARAGRAPH OF
045900*    THE SAME NAME.
046000 FORMAT-REPORT-LINE.
046100
046200     MOVE WR-TX-DATE-CCYY TO RL-DATE-CCYY.
046300     MOVE WR-TX-DATE-MM   TO RL-DATE-MM.
046400     MOVE WR-TX-DATE-DD   TO RL-DATE-DD.
046500     MOVE RL-DATE-EDIT    TO D-RL-DATE.
046600
046700     MOVE WR-TX-TIME-HH   TO RL-TIME-HH.
046800     MOVE WR-TX-TIME-MM   TO RL-TIME-MM.
046900     MOVE WR-TX-TIME-SS   TO RL-TIME-SS.
047000     MOVE RL-TIME-EDIT    TO D-RL-TIME.
047100
047200     MOVE WR-TX-DESCRIPTION TO D-RL-DESCRIPTION.
047300     MOVE WR-TX-VENDOR      TO D-RL-VENDOR.
047400
047500     MOVE WR-TX-AMOUNT    TO RL-AMOUNT-EDIT.
047600     MOVE RL-AMOUNT-EDIT  TO D-RL-AMOUNT.
047700*---------------------------------------------------------------------
047800
047900*    THREE SMALL PARAGRAPHS, ONE PER FOOTING LINE, RUN AS ONE
048000*    PERFORM ... THRU RANGE FROM THE MAIN LINE - EACH JUST
048100*    POINTS TL-LABEL/TL-AMOUNT AT A DIFFERENT ACCUMULATOR BEFORE
048200*    WRITING THE SHARED TOTAL-LINE LAYOUT.
048300 PRINT-INCOME-TOTAL-LINE.
048400
048500     MOVE "Income:   " TO TL-LABEL.
048600     MOVE INCOME-TOTAL-AMOUNT TO TL-AMOUNT.
048700     MOVE TOTAL-LINE TO PRINTER-RECORD.
048800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
048900*---------------------------------------------------------------------
049000
049100 PRINT-EXPENSE-TOTAL-LINE.
049200
049300     MOVE "Expenses: " TO TL-LABEL.
049400     MOVE EXPENSE-TOTAL-AMOUNT TO TL-AMOUNT.
049500     MOVE TOTAL-LINE TO PRINTER-RECORD.
049600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
049700*---------------------------------------------------------------------
049800
049900 PRINT-NET-TOTAL-LINE.
050000
050100     MOVE "Net:      " TO TL-LABEL.
050200     MOVE NET-TOTAL-AMOUNT TO TL-AMOUNT.
050300     MOVE TOTAL-LINE TO PRINTER-RECORD.
050400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
050500
050600 PRINT-NET-TOTAL-LINE-EXIT.
050700     EXIT.
050800*---------------------------------------------------------------------
050900
051000*    SHARED PARAGRAPH LIBRARIES - LOAD/SORT, TITLE/HEADING/FOOTING
051100*    PRINT PLUMBING, AND THE VENDOR-SUBSTRING SCAN.  THIS PROGRAM
051200*    HAS NO PREVIOUS-MONTH/PREVIOUS-YEAR WINDOW, SO PLLEDGDT.CBL
051300*    IS NOT COPIED HERE.
051400     COPY "PLLEDGLD.CBL".
051500     COPY "PLLEDGPR.CBL".
051600     COPY "PLLEDGVS.CBL".
051700*---------------------------------------------------------------------
